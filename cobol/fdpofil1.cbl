000100*--------------------------------------------------------
000200* FDPOFIL1 - PURCHASE ORDER REFERENCE RECORD
000300*
000400* LOADED ENTIRELY INTO WS-PO-TABLE (SEE WSREFTB1) AT
000500* STARTUP AND SEARCHED THERE - NOT RE-READ PER INVOICE.
000600*--------------------------------------------------------
000700 FD  PO-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  PO-RECORD.
001100     05  PO-NUMBER                PIC X(12).
001200     05  PO-VENDOR-NAME           PIC X(30).
001300     05  PO-TOTAL-AMOUNT          PIC S9(9)V99.
001400     05  PO-CURRENCY              PIC X(3).
001500     05  PO-STATUS                PIC X(6).
001600     05  PO-CREATED-DATE          PIC 9(8).
001700     05  FILLER                   PIC X(1).
