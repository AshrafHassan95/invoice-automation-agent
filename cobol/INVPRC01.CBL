000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVPRC01.
000300 AUTHOR.        R NAKAMURA.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - CENTRAL OFFICE.
000500 DATE-WRITTEN.  04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      AP SYSTEMS - PROGRAMMER ACCESS ONLY.
000800*--------------------------------------------------------
000900* INVPRC01 - INVOICE INTAKE PROCESSING BATCH
001000*
001100* THIS IS THE NIGHTLY "PROCURE-TO-PAY" INTAKE RUN.  FOR
001200* EVERY INCOMING INVOICE RECORD IT -
001300*   1. CHECKS EXTRACTION QUALITY (WAS THE INVOICE FIELDED
001400*      WELL ENOUGH TO EVEN ATTEMPT PROCESSING)
001500*   2. RUNS SIX VALIDATION EDITS AND COLLECTS ANY
001600*      EXCEPTION CODES
001700*   3. ROUTES THE INVOICE TO AN APPROVAL LEVEL, ASSIGNS
001800*      AN APPROVER, AND SETS PRIORITY/SLA
001900*   4. WRITES THE INVOICE-OUT MASTER RECORD, ROLLS UP
002000*      RUN STATISTICS, AND PRINTS THE PROCESSING SUMMARY
002100*
002200* THE RUN DATE USED THROUGHOUT IS THE BATCH PARAMETER ON
002300* THE CONTROL FILE (BUILT BY CNTBLD01) - NOT THE SYSTEM
002400* CLOCK.  PURCHASE ORDERS AND APPROVED VENDORS ARE READ
002500* ONCE AT THE START OF THE RUN INTO WORKING-STORAGE
002600* TABLES; THERE ARE NO INDEXED LOOKUPS AGAINST THOSE TWO
002700* FILES DURING THE MAIN READ LOOP.
002800*
002900* CHANGE LOG
003000*   04/02/87  RAN  INITIAL WRITE - REQ AP-0121
003100*   04/17/87  RAN  ADDED AMOUNT-VALIDATION RULE - REQ AP-0124
003200*   05/01/87  RAN  ADDED DATE-VALIDATION RULE - REQ AP-0126
003300*   09/02/87  RAN  ADDED VENDOR-VERIFICATION AND DUPLICATE
003400*                  CHECK RULES - REQ AP-0145
003500*   11/20/87  RAN  ADDED PO-MATCHING RULE - REQ AP-0151
003600*   05/19/90  DLW  ADDED APPROVAL ROUTING AND SLA/PRIORITY
003700*                  LOGIC - REQ AP-0289
003800*   01/14/91  DLW  ADDED EXCEPTION ROUTING TABLE - REQ AP-0313
003900*   06/30/93  DLW  CLEANED UP COMMENTS, NO LOGIC CHANGE
004000*   03/02/95  DLW  WIDENED VENDOR-NAME CROSS MATCH TO CHECK
004100*                  BOTH DIRECTIONS (SUBSTRING EITHER WAY) -
004200*                  REQ AP-0398
004300*   11/02/96  TJK  ADDED RUN CONTROL-TOTALS / AUTOMATION RATE
004400*                  TO END OF RUN REPORT - REQ AP-0460
004500*   08/05/98  TJK  Y2K REVIEW - ALL DATE FIELDS ALREADY
004600*                  4-DIGIT YEAR (YYYYMMDD), ORDINAL-DAY
004700*                  ROUTINE VERIFIED ACROSS CENTURY BOUNDARY -
004800*                  REQ AP-Y2K-10
004900*   02/20/99  TJK  Y2K SIGN-OFF TESTING COMPLETE - REQ AP-Y2K-10
005000*   07/18/01  MPH  APR-REQUEST-ID SEQUENCE NOW PERSISTED ON
005100*                  CONTROL FILE BETWEEN RUNS - REQ AP-0524
005200*   04/09/04  MPH  RAISED PROCESSED-INVOICE TABLE FROM 500 TO
005300*                  2000 ENTRIES - REQ AP-0561
005400*--------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     COPY "slinvin1.cbl".
006300
006400     COPY "slpofil1.cbl".
006500
006600     COPY "slvndfl1.cbl".
006700
006800     COPY "slinvou1.cbl".
006900
007000     COPY "slrpt01.cbl".
007100
007200     COPY "slcntrl1.cbl".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700     COPY "fdinvin1.cbl".
007800
007900     COPY "fdpofil1.cbl".
008000
008100     COPY "fdvndfl1.cbl".
008200
008300     COPY "fdinvou1.cbl".
008400
008500     COPY "fdrpt01.cbl".
008600
008700     COPY "fdcntrl1.cbl".
008800
008900 WORKING-STORAGE SECTION.
009000
009100*--------------------------------------------
009200* FILE STATUS BYTES - ONE PER SELECT ABOVE
009300*--------------------------------------------
009400 77  WS-INVIN-STATUS             PIC XX.
009500 77  WS-PO-STATUS                PIC XX.
009600 77  WS-VND-STATUS               PIC XX.
009700 77  WS-INVOUT-STATUS            PIC XX.
009800 77  WS-RPT-STATUS               PIC XX.
009900 77  WS-CNTRL-STATUS             PIC XX.
010000
010100*--------------------------------------------
010200* END-OF-FILE / RESULT SWITCHES
010300*--------------------------------------------
010400 77  WS-INVIN-EOF-SW             PIC X VALUE "N".
010500     88  INVIN-AT-END              VALUE "Y".
010600 77  WS-VND-EOF-SW               PIC X VALUE "N".
010700     88  VND-LOAD-AT-END           VALUE "Y".
010800 77  WS-PO-EOF-SW                PIC X VALUE "N".
010900     88  PO-LOAD-AT-END            VALUE "Y".
011000 77  WS-EXTRACT-FAILED-SW        PIC X.
011100     88  EXTRACT-FAILED            VALUE "Y".
011200 77  WS-VENDOR-APPROVED-SW       PIC X.
011300     88  VENDOR-IS-APPROVED        VALUE "Y".
011400 77  WS-PO-MATCH-FOUND-SW        PIC X.
011500     88  PO-MATCH-WAS-FOUND        VALUE "Y".
011600 77  WS-PO-AMOUNT-MATCH-SW       PIC X.
011700     88  PO-AMOUNT-DOES-MATCH      VALUE "Y".
011800 77  WS-DUP-EXACT-SW             PIC X.
011900     88  DUP-EXACT-FOUND           VALUE "Y".
012000 77  WS-DUP-POTENTIAL-SW         PIC X.
012100     88  DUP-POTENTIAL-FOUND       VALUE "Y".
012200 77  WS-CROSS-MATCH-SW           PIC X.
012300     88  NAMES-CROSS-MATCH         VALUE "Y".
012400 77  WS-ANY-FAILED-SW            PIC X.
012500     88  SOME-RULE-FAILED          VALUE "Y".
012600 77  WS-ANY-WARNING-SW           PIC X.
012700     88  SOME-RULE-WARNING         VALUE "Y".
012800 77  WS-DATE-HAS-ISSUE-SW        PIC X.
012900     88  DATE-HAS-ISSUE            VALUE "Y".
013000
013100*--------------------------------------------
013200* COUNTERS, SUBSCRIPTS, ACCUMULATORS - COMP
013300*--------------------------------------------
013400 77  WS-TOTAL-PROCESSED          PIC 9(7)  COMP VALUE ZERO.
013500 77  WS-TOTAL-SUCCESSFUL         PIC 9(7)  COMP VALUE ZERO.
013600 77  WS-TOTAL-FAILED             PIC 9(7)  COMP VALUE ZERO.
013700 77  WS-TOTAL-AUTO-APPROVED      PIC 9(7)  COMP VALUE ZERO.
013800 77  WS-TOTAL-PENDING            PIC 9(7)  COMP VALUE ZERO.
013900 77  WS-TOTAL-EXCEPTIONS         PIC 9(7)  COMP VALUE ZERO.
014000 77  WS-AMOUNT-ISSUE-COUNT       PIC 9(1)  COMP.
014100 77  WS-NEXT-SEQUENCE            PIC 9(6)  COMP.
014200 77  WS-EXC-PRINT-SUB            PIC 9(1)  COMP.
014300 77  WS-NAME-A-LEN               PIC 9(2)  COMP.
014400 77  WS-NAME-B-LEN               PIC 9(2)  COMP.
014500 77  WS-SCAN-POS                 PIC 9(2)  COMP.
014600 77  WS-SCAN-MAX                 PIC 9(2)  COMP.
014700 77  WS-ORD-A                    PIC S9(4) COMP.
014800 77  WS-ORD-Y                    PIC S9(6) COMP.
014900 77  WS-ORD-M                    PIC S9(4) COMP.
015000 77  WS-INVOICE-ORDINAL-DAY      PIC S9(9) COMP.
015100 77  WS-RUN-ORDINAL-DAY          PIC S9(9) COMP.
015200 77  WS-ORD-RESULT               PIC S9(9) COMP.
015300 77  WS-RATE-NUMERATOR           PIC S9(7) COMP.
015400 77  WS-LINE-COUNT               PIC 9(3)  COMP VALUE ZERO.
015500 77  WS-PAGE-NUMBER              PIC 9(4)  COMP VALUE ZERO.
015600 77  WS-MAXIMUM-LINES            PIC 9(3)  COMP VALUE 55.
015700
015800*--------------------------------------------
015900* MONEY / RATE WORK FIELDS (DISPLAY - THIS
016000* SHOP DOES NOT PACK MONEY FIELDS)
016100*--------------------------------------------
016200 77  WS-EXPECTED-TOTAL           PIC S9(9)V99.
016300 77  WS-TOLERANCE-AMT            PIC S9(9)V99.
016400 77  WS-AMOUNT-DIFF              PIC S9(9)V99.
016500 77  WS-GRAND-TOTAL-AMOUNT       PIC S9(11)V99 VALUE ZERO.
016600 77  WS-SUCCESS-RATE             PIC 999V9 VALUE ZERO.
016700 77  WS-AUTOMATION-RATE          PIC 999V9 VALUE ZERO.
016800
016900*--------------------------------------------
017000* PER-INVOICE RESULT FIELDS
017100*--------------------------------------------
017200 77  WS-RUN-DATE                 PIC 9(8).
017300 77  WS-VALIDATION-OVERALL       PIC X(7).
017400 77  WS-APPROVAL-LEVEL           PIC X(13).
017500 77  WS-APPROVER-ID              PIC X(8).
017600 77  WS-APPROVER-NAME            PIC X(25).
017700 77  WS-PRIORITY                 PIC X(8).
017800 77  WS-SLA-HOURS                PIC 9(3).
017900 77  WS-FINAL-STATUS             PIC X(16).
018000 77  WS-AUTO-ELIGIBLE-SW         PIC X.
018100     88  AUTO-APPROVAL-ELIGIBLE    VALUE "Y".
018200
018300*--------------------------------------------
018400* NAME CROSS-MATCH SCRATCH (VENDOR-VERIFICATION
018500* AND PO-MATCHING RULES BOTH USE THIS)
018600*--------------------------------------------
018700 77  WS-NAME-A                   PIC X(30).
018800 77  WS-NAME-B                   PIC X(30).
018900
019000*--------------------------------------------
019100* EXCEPTION ROUTE LOOKUP SCRATCH
019200*--------------------------------------------
019300 77  WS-CURRENT-EXC-CODE         PIC X(20).
019400 77  WS-LOOKUP-HANDLER           PIC X(20).
019500 77  WS-LOOKUP-TEAM              PIC X(20).
019600 77  WS-LOOKUP-SLA               PIC 9(2).
019700 77  WS-LOOKUP-ACTION            PIC X(60).
019800
019900     COPY "wscase01.cbl".
020000
020100     COPY "wsdate01.cbl".
020200
020300     COPY "wsthrsh1.cbl".
020400
020500     COPY "wsreftb1.cbl".
020600
020700     COPY "wsproctb.cbl".
020800
020900     COPY "wsvaltbl.cbl".
021000
021100     COPY "wsaprreq.cbl".
021200
021300     COPY "plinvrpt.cbl".
021400
021500 PROCEDURE DIVISION.
021600 PROGRAM-BEGIN.
021700     PERFORM OPENING-PROCEDURE.
021800     PERFORM MAIN-PROCESS.
021900     PERFORM CLOSING-PROCEDURE.
022000
022100 PROGRAM-EXIT.
022200     EXIT PROGRAM.
022300
022400 PROGRAM-DONE.
022500     STOP RUN.
022600
022700*==========================================================
022800* OPENING / CLOSING
022900*==========================================================
023000 OPENING-PROCEDURE.
023100     OPEN INPUT  INVOICE-IN-FILE.
023200     OPEN INPUT  VENDOR-FILE.
023300     OPEN INPUT  PO-FILE.
023400     OPEN OUTPUT INVOICE-OUT-FILE.
023500     OPEN OUTPUT REPORT-FILE.
023600     OPEN I-O    CONTROL-FILE.
023700     PERFORM READ-CONTROL-RECORD.
023800     PERFORM LOAD-VENDOR-TABLE.
023900     PERFORM LOAD-PO-TABLE.
024000     PERFORM INITIALIZE-ROUTE-TABLE.
024100     MOVE ZERO TO TBL-PROC-COUNT.
024200     PERFORM START-NEW-PAGE.
024300
024400 CLOSING-PROCEDURE.
024500     PERFORM PRINT-SUMMARY-REPORT.
024600     MOVE WS-NEXT-SEQUENCE TO CTL-NEXT-SEQUENCE.
024700     REWRITE CONTROL-RECORD
024800         INVALID KEY
024900             DISPLAY "INVPRC01 - CONTROL RECORD REWRITE FAILED"
025000             DISPLAY "FILE STATUS " WS-CNTRL-STATUS.
025100     CLOSE INVOICE-IN-FILE.
025200     CLOSE VENDOR-FILE.
025300     CLOSE PO-FILE.
025400     CLOSE INVOICE-OUT-FILE.
025500     CLOSE REPORT-FILE.
025600     CLOSE CONTROL-FILE.
025700
025800 READ-CONTROL-RECORD.                                             AP0524  
025900     MOVE 1 TO CTL-KEY.
026000     READ CONTROL-FILE
026100         INVALID KEY
026200             DISPLAY "INVPRC01 - CONTROL RECORD NOT FOUND"
026300             DISPLAY "RUN CNTBLD01 BEFORE THIS PROGRAM - ABORT"
026400             PERFORM ABEND-THE-RUN.
026500     MOVE CTL-RUN-DATE      TO WS-RUN-DATE.
026600     MOVE CTL-NEXT-SEQUENCE TO WS-NEXT-SEQUENCE.
026700
026800 ABEND-THE-RUN.
026900     CLOSE INVOICE-IN-FILE VENDOR-FILE PO-FILE
027000           INVOICE-OUT-FILE REPORT-FILE CONTROL-FILE.
027100     STOP RUN.
027200
027300*==========================================================
027400* TABLE LOADS - VENDOR AND PURCHASE ORDER REFERENCE DATA
027500*==========================================================
027600 LOAD-VENDOR-TABLE.
027700     MOVE ZERO TO TBL-VND-COUNT.
027800     READ VENDOR-FILE
027900         AT END MOVE "Y" TO WS-VND-EOF-SW.
028000     PERFORM STORE-ONE-VENDOR UNTIL VND-LOAD-AT-END.
028100
028200 STORE-ONE-VENDOR.
028300     ADD 1 TO TBL-VND-COUNT.
028400     MOVE VND-NAME TO TBL-VND-NAME (TBL-VND-COUNT).
028500     READ VENDOR-FILE
028600         AT END MOVE "Y" TO WS-VND-EOF-SW.
028700
028800 LOAD-PO-TABLE.
028900     MOVE ZERO TO TBL-PO-COUNT.
029000     READ PO-FILE
029100         AT END MOVE "Y" TO WS-PO-EOF-SW.
029200     PERFORM STORE-ONE-PO UNTIL PO-LOAD-AT-END.
029300
029400 STORE-ONE-PO.
029500     ADD 1 TO TBL-PO-COUNT.
029600     MOVE PO-NUMBER       TO TBL-PO-NUMBER (TBL-PO-COUNT).
029700     MOVE PO-VENDOR-NAME  TO TBL-PO-VENDOR-NAME (TBL-PO-COUNT).
029800     MOVE PO-TOTAL-AMOUNT TO TBL-PO-TOTAL-AMOUNT (TBL-PO-COUNT).
029900     MOVE PO-CURRENCY     TO TBL-PO-CURRENCY (TBL-PO-COUNT).
030000     MOVE PO-STATUS       TO TBL-PO-STATUS (TBL-PO-COUNT).
030100     MOVE PO-CREATED-DATE TO TBL-PO-CREATED-DATE (TBL-PO-COUNT).
030200     READ PO-FILE
030300         AT END MOVE "Y" TO WS-PO-EOF-SW.
030400
030500*--------------------------------------------
030600* EXCEPTION-ROUTE TABLE - HANDLER/TEAM/SLA/
030700* ACTION TEXT FOR EACH KNOWN EXCEPTION CODE.
030800* ANY CODE NOT LISTED HERE FALLS THROUGH TO
030900* ACCOUNTS PAYABLE, SEE LOOKUP-EXCEPTION-ROUTE.
031000*--------------------------------------------
031100 INITIALIZE-ROUTE-TABLE.                                          AP0313  
031200     MOVE 5 TO TBL-ROUTE-COUNT.
031300
031400     MOVE "MISSING-PO"          TO TBL-ROUTE-EXC-CODE (1).
031500     MOVE "PROCUREMENT_TEAM"    TO TBL-ROUTE-HANDLER (1).
031600     MOVE "PROCUREMENT"         TO TBL-ROUTE-TEAM-NAME (1).
031700     MOVE 24                    TO TBL-ROUTE-SLA-HOURS (1).
031800     MOVE "CREATE OR LOCATE PURCHASE ORDER REFERENCE"
031900         TO TBL-ROUTE-ACTION (1).
032000
032100     MOVE "VENDOR-NOT-APPROVED" TO TBL-ROUTE-EXC-CODE (2).
032200     MOVE "VENDOR_MANAGEMENT"   TO TBL-ROUTE-HANDLER (2).
032300     MOVE "VENDOR MANAGEMENT"   TO TBL-ROUTE-TEAM-NAME (2).
032400     MOVE 48                    TO TBL-ROUTE-SLA-HOURS (2).
032500     MOVE "SUBMIT VENDOR FOR APPROVAL OR FIND ALTERNATIVE"
032600         TO TBL-ROUTE-ACTION (2).
032700
032800     MOVE "DUPLICATE-SUSPECTED" TO TBL-ROUTE-EXC-CODE (3).
032900     MOVE "ACCOUNTS_PAYABLE"    TO TBL-ROUTE-HANDLER (3).
033000     MOVE "ACCOUNTS PAYABLE"    TO TBL-ROUTE-TEAM-NAME (3).
033100     MOVE 24                    TO TBL-ROUTE-SLA-HOURS (3).
033200     MOVE "VERIFY IF DUPLICATE OR MARK AS VALID"
033300         TO TBL-ROUTE-ACTION (3).
033400
033500     MOVE "AMOUNT-MISMATCH"     TO TBL-ROUTE-EXC-CODE (4).
033600     MOVE "REQUESTER"           TO TBL-ROUTE-HANDLER (4).
033700     MOVE "ORIGINAL REQUESTER"  TO TBL-ROUTE-TEAM-NAME (4).
033800     MOVE 48                    TO TBL-ROUTE-SLA-HOURS (4).
033900     MOVE "RECONCILE AMOUNT DIFFERENCE WITH REQUESTER"
034000         TO TBL-ROUTE-ACTION (4).
034100
034200     MOVE "INVALID-DATA"        TO TBL-ROUTE-EXC-CODE (5).
034300     MOVE "ACCOUNTS_PAYABLE"    TO TBL-ROUTE-HANDLER (5).
034400     MOVE "ACCOUNTS PAYABLE"    TO TBL-ROUTE-TEAM-NAME (5).
034500     MOVE 24                    TO TBL-ROUTE-SLA-HOURS (5).
034600     MOVE "CORRECT INVOICE DATA OR REQUEST NEW INVOICE"
034700         TO TBL-ROUTE-ACTION (5).
034800
034900 LOOKUP-EXCEPTION-ROUTE.                                          AP0313  
035000     SET ROUTE-IDX TO 1.
035100     SEARCH WS-ROUTE-ENTRY
035200         VARYING ROUTE-IDX
035300         AT END
035400             MOVE "ACCOUNTS_PAYABLE" TO WS-LOOKUP-HANDLER
035500             MOVE "ACCOUNTS PAYABLE" TO WS-LOOKUP-TEAM
035600             MOVE 24 TO WS-LOOKUP-SLA
035700             MOVE "REVIEW AND RESOLVE EXCEPTION"
035800                 TO WS-LOOKUP-ACTION
035900         WHEN TBL-ROUTE-EXC-CODE (ROUTE-IDX) = WS-CURRENT-EXC-CODE
036000             MOVE TBL-ROUTE-HANDLER   (ROUTE-IDX)
036100                 TO WS-LOOKUP-HANDLER
036200             MOVE TBL-ROUTE-TEAM-NAME (ROUTE-IDX)
036300                 TO WS-LOOKUP-TEAM
036400             MOVE TBL-ROUTE-SLA-HOURS (ROUTE-IDX)
036500                 TO WS-LOOKUP-SLA
036600             MOVE TBL-ROUTE-ACTION    (ROUTE-IDX)
036700                 TO WS-LOOKUP-ACTION.
036800
036900*==========================================================
037000* MAIN PROCESS - READ INVOICE-IN, PROCESS EACH RECORD
037100*==========================================================
037200 MAIN-PROCESS.
037300     PERFORM READ-NEXT-INVOICE.
037400     PERFORM PROCESS-ALL-INVOICES UNTIL INVIN-AT-END.
037500
037600 PROCESS-ALL-INVOICES.
037700     PERFORM PROCESS-ONE-INVOICE.
037800     PERFORM READ-NEXT-INVOICE.
037900
038000 READ-NEXT-INVOICE.
038100     READ INVOICE-IN-FILE
038200         AT END MOVE "Y" TO WS-INVIN-EOF-SW.
038300
038400 PROCESS-ONE-INVOICE.
038500     ADD 1 TO WS-TOTAL-PROCESSED.
038600     PERFORM INITIALIZE-INVOICE-WORK-AREAS.
038700     PERFORM EXTRACTION-CHECK THRU EXTRACTION-CHECK-EXIT.
038800     IF EXTRACT-FAILED
038900         PERFORM SET-EXTRACTION-FAILURE-RESULT
039000         PERFORM BUILD-INVOICE-OUT-RECORD
039100         PERFORM WRITE-INVOICE-OUT-RECORD
039200         PERFORM ACCUMULATE-METRICS
039300         PERFORM PRINT-DETAIL-AND-EXCEPTIONS
039400     ELSE
039500         PERFORM VALIDATE-THE-INVOICE THRU VALIDATE-THE-INVOICE-EXIT
039600         PERFORM ROUTE-THE-INVOICE THRU ROUTE-THE-INVOICE-EXIT
039700         PERFORM SET-FINAL-STATUS
039800         PERFORM BUILD-INVOICE-OUT-RECORD
039900         PERFORM WRITE-INVOICE-OUT-RECORD
040000         PERFORM REGISTER-PROCESSED-INVOICE
040100         PERFORM ACCUMULATE-METRICS
040200         PERFORM PRINT-DETAIL-AND-EXCEPTIONS.
040300
040400 INITIALIZE-INVOICE-WORK-AREAS.
040500     MOVE "N" TO WS-EXTRACT-FAILED-SW.
040600     MOVE 6   TO WS-VAL-COUNT.
040700     MOVE ZERO TO WS-EXC-CODE-COUNT.
040800     MOVE SPACE TO WS-APPROVAL-LEVEL.
040900     MOVE SPACE TO WS-APPROVER-ID.
041000     MOVE SPACE TO WS-APPROVER-NAME.
041100     MOVE SPACE TO WS-PRIORITY.
041200     MOVE SPACE TO WS-VALIDATION-OVERALL.
041300     MOVE "N" TO WS-AUTO-ELIGIBLE-SW.
041400     MOVE ZERO TO WS-SLA-HOURS.
041500
041600*==========================================================
041700* U1 - EXTRACTION QUALITY CHECK
041800*==========================================================
041900 EXTRACTION-CHECK.
042000     MOVE "N" TO WS-EXTRACT-FAILED-SW.
042100     IF INV-VENDOR-NAME = SPACE
042200        OR INV-INVOICE-NUMBER = SPACE
042300        OR INV-TOTAL-AMOUNT NOT > ZERO
042400         MOVE "Y" TO WS-EXTRACT-FAILED-SW.
042500     IF INV-EXTRACT-CONF < WS-CONFIDENCE-FLOOR
042600         MOVE "Y" TO WS-EXTRACT-FAILED-SW.
042700     PERFORM DERIVE-SUBTOTAL.
042800 EXTRACTION-CHECK-EXIT.
042900     EXIT.
043000
043100 DERIVE-SUBTOTAL.
043200     IF INV-SUBTOTAL = ZERO AND INV-TOTAL-AMOUNT > ZERO
043300         COMPUTE INV-SUBTOTAL =
043400             INV-TOTAL-AMOUNT - INV-TAX-AMOUNT.
043500
043600 SET-EXTRACTION-FAILURE-RESULT.
043700     MOVE "FAILED " TO WS-VALIDATION-OVERALL.
043800     MOVE "EXCEPTION"    TO WS-APPROVAL-LEVEL.
043900     MOVE "EXCEPTION"    TO WS-FINAL-STATUS.
044000     MOVE "NORMAL"       TO WS-PRIORITY.
044100     MOVE WS-NORMAL-SLA-HOURS TO WS-SLA-HOURS.
044200     MOVE 1 TO WS-EXC-CODE-COUNT.
044300     MOVE "INVALID-DATA" TO WS-EXC-CODE-ENTRY (1).
044400
044500*==========================================================
044600* U2 - VALIDATION ENGINE - SIX RULES, ALWAYS RUN IN ORDER
044700*==========================================================
044800 VALIDATE-THE-INVOICE.
044900     PERFORM RULE-1-REQUIRED-FIELDS.
045000     PERFORM RULE-2-AMOUNT-VALIDATION.
045100     PERFORM RULE-3-DATE-VALIDATION.
045200     PERFORM RULE-4-VENDOR-VERIFICATION.
045300     PERFORM RULE-5-DUPLICATE-CHECK.
045400     PERFORM RULE-6-PO-MATCHING.
045500     PERFORM SET-OVERALL-VALIDATION-STATUS.
045600 VALIDATE-THE-INVOICE-EXIT.
045700     EXIT.
045800
045900*--------------------------------------------
046000* RULE 1 - REQUIRED FIELDS
046100*--------------------------------------------
046200 RULE-1-REQUIRED-FIELDS.
046300     MOVE "REQUIRED-FIELDS" TO WS-VAL-RULE-NAME (1).
046400     IF INV-VENDOR-NAME = SPACE
046500        OR INV-INVOICE-NUMBER = SPACE
046600        OR INV-INVOICE-DATE = ZERO
046700        OR INV-TOTAL-AMOUNT = ZERO
046800        OR INV-CURRENCY = SPACE
046900         MOVE "FAILED "  TO WS-VAL-STATUS (1)
047000         MOVE "ONE OR MORE REQUIRED FIELDS MISSING"
047100             TO WS-VAL-MESSAGE (1)
047200         PERFORM ADD-EXCEPTION-CODE-INVALID-DATA
047300     ELSE
047400         MOVE "PASSED "  TO WS-VAL-STATUS (1)
047500         MOVE "ALL REQUIRED FIELDS PRESENT"
047600             TO WS-VAL-MESSAGE (1).
047700
047800 ADD-EXCEPTION-CODE-INVALID-DATA.
047900     IF WS-EXC-CODE-COUNT < 6
048000         ADD 1 TO WS-EXC-CODE-COUNT
048100         MOVE "INVALID-DATA"
048200             TO WS-EXC-CODE-ENTRY (WS-EXC-CODE-COUNT).
048300
048400*--------------------------------------------
048500* RULE 2 - AMOUNT VALIDATION
048600*--------------------------------------------
048700 RULE-2-AMOUNT-VALIDATION.                                        AP0124  
048800     MOVE "AMOUNT"           TO WS-VAL-RULE-NAME (2).
048900     MOVE ZERO TO WS-AMOUNT-ISSUE-COUNT.
049000     IF INV-TOTAL-AMOUNT < WS-MIN-INVOICE-AMOUNT
049100         ADD 1 TO WS-AMOUNT-ISSUE-COUNT.
049200     IF INV-TOTAL-AMOUNT > WS-MAX-INVOICE-AMOUNT
049300         ADD 1 TO WS-AMOUNT-ISSUE-COUNT.
049400     IF INV-SUBTOTAL > ZERO
049500         COMPUTE WS-EXPECTED-TOTAL =
049600             INV-SUBTOTAL + INV-TAX-AMOUNT
049700         COMPUTE WS-TOLERANCE-AMT ROUNDED =
049800             INV-TOTAL-AMOUNT * WS-AMOUNT-TOLERANCE-PCT
049900         COMPUTE WS-AMOUNT-DIFF =
050000             INV-TOTAL-AMOUNT - WS-EXPECTED-TOTAL
050100         IF WS-AMOUNT-DIFF < ZERO
050200             COMPUTE WS-AMOUNT-DIFF = ZERO - WS-AMOUNT-DIFF.
050300         IF INV-SUBTOTAL > ZERO
050400            AND WS-AMOUNT-DIFF > WS-TOLERANCE-AMT
050500             ADD 1 TO WS-AMOUNT-ISSUE-COUNT.
050600     IF WS-AMOUNT-ISSUE-COUNT = 0
050700         MOVE "PASSED "  TO WS-VAL-STATUS (2)
050800         MOVE "AMOUNT WITHIN TOLERANCE"
050900             TO WS-VAL-MESSAGE (2)
051000     ELSE
051100         IF WS-AMOUNT-ISSUE-COUNT = 1
051200             MOVE "WARNING" TO WS-VAL-STATUS (2)
051300             MOVE "AMOUNT ISSUE NOTED - REVIEW RECOMMENDED"
051400                 TO WS-VAL-MESSAGE (2)
051500         ELSE
051600             MOVE "FAILED " TO WS-VAL-STATUS (2)
051700             MOVE "MULTIPLE AMOUNT ISSUES - MISMATCH"
051800                 TO WS-VAL-MESSAGE (2)
051900             PERFORM ADD-EXCEPTION-CODE-AMOUNT-MISMATCH.
052000
052100 ADD-EXCEPTION-CODE-AMOUNT-MISMATCH.
052200     IF WS-EXC-CODE-COUNT < 6
052300         ADD 1 TO WS-EXC-CODE-COUNT
052400         MOVE "AMOUNT-MISMATCH"
052500             TO WS-EXC-CODE-ENTRY (WS-EXC-CODE-COUNT).
052600
052700*--------------------------------------------
052800* RULE 3 - DATE VALIDATION
052900*--------------------------------------------
053000 RULE-3-DATE-VALIDATION.                                          AP0126  
053100     MOVE "DATE"             TO WS-VAL-RULE-NAME (3).
053200     MOVE "N" TO WS-DATE-HAS-ISSUE-SW.
053300     IF INV-INVOICE-DATE = ZERO
053400         MOVE "Y" TO WS-DATE-HAS-ISSUE-SW
053500     ELSE
053600         MOVE INV-INVOICE-DATE TO WS-DATE-YYYYMMDD
053700         PERFORM CHECK-DATE-VALIDITY THRU
053800             CHECK-DATE-VALIDITY-EXIT
053900         IF DATE-IS-INVALID
054000             MOVE "Y" TO WS-DATE-HAS-ISSUE-SW
054100         ELSE
054200             IF INV-INVOICE-DATE > WS-RUN-DATE
054300                 MOVE "Y" TO WS-DATE-HAS-ISSUE-SW
054400             END-IF
054500             IF INV-DUE-DATE > ZERO
054600                AND INV-DUE-DATE < INV-INVOICE-DATE
054700                 MOVE "Y" TO WS-DATE-HAS-ISSUE-SW
054800             END-IF
054900             PERFORM CHECK-INVOICE-AGE.
055000     IF DATE-HAS-ISSUE
055100         MOVE "FAILED " TO WS-VAL-STATUS (3)
055200         MOVE "INVOICE DATE INVALID, FUTURE-DATED, AGED, OR"
055300             TO WS-VAL-MESSAGE (3)
055400     ELSE
055500         MOVE "PASSED " TO WS-VAL-STATUS (3)
055600         MOVE "INVOICE DATE VALID"
055700             TO WS-VAL-MESSAGE (3).
055800
055900 CHECK-INVOICE-AGE.
056000     MOVE INV-INVOICE-DATE TO WS-DATE-YYYYMMDD.
056100     PERFORM COMPUTE-ORDINAL-DAY.
056200     MOVE WS-ORD-RESULT TO WS-INVOICE-ORDINAL-DAY.
056300     MOVE WS-RUN-DATE TO WS-DATE-YYYYMMDD.
056400     PERFORM COMPUTE-ORDINAL-DAY.
056500     MOVE WS-ORD-RESULT TO WS-RUN-ORDINAL-DAY.
056600     IF (WS-RUN-ORDINAL-DAY - WS-INVOICE-ORDINAL-DAY)
056700             > WS-MAX-INVOICE-AGE-DAYS
056800         MOVE "Y" TO WS-DATE-HAS-ISSUE-SW.
056900
057000*--------------------------------------------
057100* LEAP-YEAR / DAY-RANGE VALIDITY TEST - KEPT
057200* FROM THE OLD INTERACTIVE DATE-ENTRY ROUTINE.
057300* CONDITION 1 - MONTH OUT OF RANGE
057400* CONDITION 2 - DAY OUT OF RANGE
057500* CONDITION 3 - DAY TOO HIGH FOR A 30-DAY MONTH
057600* CONDITION 4 - DAY 29-31 IN FEBRUARY (NON-LEAP)
057700* A LEAP YEAR IS DIVISIBLE BY 4 BUT NOT BY 100,
057800* UNLESS ALSO DIVISIBLE BY 400.
057900*--------------------------------------------
058000 CHECK-DATE-VALIDITY.
058100     MOVE "Y" TO WS-VALID-DATE-SW.
058200     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
058300         MOVE "N" TO WS-VALID-DATE-SW
058400     ELSE
058500     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
058600         MOVE "N" TO WS-VALID-DATE-SW
058700     ELSE
058800     IF WS-DATE-DD > 30 AND
058900        (WS-DATE-MM = 2 OR 4 OR 6 OR 9 OR 11)
059000         MOVE "N" TO WS-VALID-DATE-SW
059100     ELSE
059200     IF WS-DATE-DD > 29 AND WS-DATE-MM = 2
059300         MOVE "N" TO WS-VALID-DATE-SW
059400     ELSE
059500     IF WS-DATE-DD = 29 AND WS-DATE-MM = 2
059600         DIVIDE WS-DATE-YYYY BY 400 GIVING WS-DATE-QUOTIENT
059700                REMAINDER WS-DATE-REMAINDER
059800         IF WS-DATE-REMAINDER = 0
059900             MOVE "Y" TO WS-VALID-DATE-SW
060000         ELSE
060100             DIVIDE WS-DATE-YYYY BY 100 GIVING WS-DATE-QUOTIENT
060200                    REMAINDER WS-DATE-REMAINDER
060300             IF WS-DATE-REMAINDER = 0
060400                 MOVE "N" TO WS-VALID-DATE-SW
060500             ELSE
060600                 DIVIDE WS-DATE-YYYY BY 4 GIVING WS-DATE-QUOTIENT
060700                        REMAINDER WS-DATE-REMAINDER
060800                 IF WS-DATE-REMAINDER = 0
060900                     MOVE "Y" TO WS-VALID-DATE-SW
061000                 ELSE
061100                     MOVE "N" TO WS-VALID-DATE-SW.
061200 CHECK-DATE-VALIDITY-EXIT.
061300     EXIT.
061400
061500*--------------------------------------------
061600* ORDINAL DAY NUMBER (JULIAN-STYLE DAY COUNT)
061700* FOR WS-DATE-YYYYMMDD - LETS US SUBTRACT TWO
061800* DATES AND GET A TRUE DAY DIFFERENCE, WHICH A
061900* STRAIGHT YYYYMMDD NUMERIC COMPARE CANNOT DO.
062000* RESULT RETURNED IN WS-ORD-RESULT.
062100*--------------------------------------------
062200 COMPUTE-ORDINAL-DAY.                                             AP-Y2K10
062300     COMPUTE WS-ORD-A = (14 - WS-DATE-MM) / 12.
062400     COMPUTE WS-ORD-Y = WS-DATE-YYYY + 4800 - WS-ORD-A.
062500     COMPUTE WS-ORD-M = WS-DATE-MM + (12 * WS-ORD-A) - 3.
062600     COMPUTE WS-ORD-RESULT =
062700         WS-DATE-DD
062800         + ((153 * WS-ORD-M) + 2) / 5
062900         + (365 * WS-ORD-Y)
063000         + (WS-ORD-Y / 4)
063100         - (WS-ORD-Y / 100)
063200         + (WS-ORD-Y / 400)
063300         - 32045.
063400
063500*--------------------------------------------
063600* RULE 4 - VENDOR VERIFICATION
063700* APPROVED IF THE INVOICE VENDOR NAME CONTAINS
063800* AN APPROVED VENDOR NAME OR VICE VERSA -
063900* CASE-INSENSITIVE, TRAILING SPACES IGNORED.
064000* NEVER FAILS THIS RULE, ONLY PASSES OR WARNS.
064100*--------------------------------------------
064200 RULE-4-VENDOR-VERIFICATION.                                      AP0145  
064300     MOVE "VENDOR"           TO WS-VAL-RULE-NAME (4).
064400     MOVE "N" TO WS-VENDOR-APPROVED-SW.
064500     IF TBL-VND-COUNT > 0
064600         PERFORM CHECK-ONE-VENDOR-MATCH
064700             VARYING VND-IDX FROM 1 BY 1
064800             UNTIL VND-IDX > TBL-VND-COUNT
064900                OR VENDOR-IS-APPROVED.
065000     IF VENDOR-IS-APPROVED
065100         MOVE "PASSED "  TO WS-VAL-STATUS (4)
065200         MOVE "VENDOR IS ON THE APPROVED LIST"
065300             TO WS-VAL-MESSAGE (4)
065400     ELSE
065500         MOVE "WARNING" TO WS-VAL-STATUS (4)
065600         MOVE "VENDOR NOT FOUND ON APPROVED LIST"
065700             TO WS-VAL-MESSAGE (4).
065800
065900 CHECK-ONE-VENDOR-MATCH.
066000     MOVE INV-VENDOR-NAME TO WS-NAME-A.
066100     INSPECT WS-NAME-A CONVERTING WS-LOWER-ALPHA
066200         TO WS-UPPER-ALPHA.
066300     MOVE TBL-VND-NAME (VND-IDX) TO WS-NAME-B.
066400     INSPECT WS-NAME-B CONVERTING WS-LOWER-ALPHA
066500         TO WS-UPPER-ALPHA.
066600     PERFORM CHECK-NAME-CROSS-MATCH THRU
066700         CHECK-NAME-CROSS-MATCH-EXIT.
066800     IF NAMES-CROSS-MATCH
066900         MOVE "Y" TO WS-VENDOR-APPROVED-SW.
067000
067100*--------------------------------------------
067200* GENERAL-PURPOSE BIDIRECTIONAL SUBSTRING TEST.
067300* CALLER MOVES THE TWO NAMES (ALREADY UPPER-
067400* CASED) INTO WS-NAME-A / WS-NAME-B FIRST.
067500* SETS NAMES-CROSS-MATCH IF EITHER NAME
067600* CONTAINS THE OTHER.
067700*--------------------------------------------
067800 CHECK-NAME-CROSS-MATCH.                                          AP0398  
067900     MOVE "N" TO WS-CROSS-MATCH-SW.
068000     PERFORM COMPUTE-NAME-A-LENGTH.
068100     PERFORM COMPUTE-NAME-B-LENGTH.
068200     IF WS-NAME-A-LEN > 0 AND WS-NAME-B-LEN > 0
068300         IF WS-NAME-B-LEN <= WS-NAME-A-LEN
068400             PERFORM SEARCH-B-IN-A
068500         END-IF
068600         IF NOT NAMES-CROSS-MATCH
068700            AND WS-NAME-A-LEN <= WS-NAME-B-LEN
068800             PERFORM SEARCH-A-IN-B
068900         END-IF.
069000 CHECK-NAME-CROSS-MATCH-EXIT.
069100     EXIT.
069200
069300 COMPUTE-NAME-A-LENGTH.
069400     MOVE 30 TO WS-NAME-A-LEN.
069500     PERFORM TRIM-NAME-A-ONE-CHAR
069600         UNTIL WS-NAME-A-LEN = 0
069700            OR WS-NAME-A (WS-NAME-A-LEN:1) NOT = SPACE.
069800
069900 TRIM-NAME-A-ONE-CHAR.
070000     SUBTRACT 1 FROM WS-NAME-A-LEN.
070100
070200 COMPUTE-NAME-B-LENGTH.
070300     MOVE 30 TO WS-NAME-B-LEN.
070400     PERFORM TRIM-NAME-B-ONE-CHAR
070500         UNTIL WS-NAME-B-LEN = 0
070600            OR WS-NAME-B (WS-NAME-B-LEN:1) NOT = SPACE.
070700
070800 TRIM-NAME-B-ONE-CHAR.
070900     SUBTRACT 1 FROM WS-NAME-B-LEN.
071000
071100 SEARCH-B-IN-A.
071200     COMPUTE WS-SCAN-MAX = WS-NAME-A-LEN - WS-NAME-B-LEN + 1.
071300     MOVE 1 TO WS-SCAN-POS.
071400     PERFORM SCAN-ONE-POSITION-A
071500         UNTIL WS-SCAN-POS > WS-SCAN-MAX OR NAMES-CROSS-MATCH.
071600
071700 SCAN-ONE-POSITION-A.
071800     IF WS-NAME-A (WS-SCAN-POS : WS-NAME-B-LEN) =
071900        WS-NAME-B (1 : WS-NAME-B-LEN)
072000         MOVE "Y" TO WS-CROSS-MATCH-SW
072100     ELSE
072200         ADD 1 TO WS-SCAN-POS.
072300
072400 SEARCH-A-IN-B.
072500     COMPUTE WS-SCAN-MAX = WS-NAME-B-LEN - WS-NAME-A-LEN + 1.
072600     MOVE 1 TO WS-SCAN-POS.
072700     PERFORM SCAN-ONE-POSITION-B
072800         UNTIL WS-SCAN-POS > WS-SCAN-MAX OR NAMES-CROSS-MATCH.
072900
073000 SCAN-ONE-POSITION-B.
073100     IF WS-NAME-B (WS-SCAN-POS : WS-NAME-A-LEN) =
073200        WS-NAME-A (1 : WS-NAME-A-LEN)
073300         MOVE "Y" TO WS-CROSS-MATCH-SW
073400     ELSE
073500         ADD 1 TO WS-SCAN-POS.
073600
073700*--------------------------------------------
073800* RULE 5 - DUPLICATE CHECK AGAINST INVOICES
073900* ALREADY PROCESSED THIS RUN
074000*--------------------------------------------
074100 RULE-5-DUPLICATE-CHECK.                                          AP0145  
074200     MOVE "DUPLICATE"        TO WS-VAL-RULE-NAME (5).
074300     MOVE "N" TO WS-DUP-EXACT-SW.
074400     MOVE "N" TO WS-DUP-POTENTIAL-SW.
074500     IF TBL-PROC-COUNT > 0
074600         PERFORM CHECK-ONE-PROCESSED-ENTRY
074700             VARYING PROC-IDX FROM 1 BY 1
074800             UNTIL PROC-IDX > TBL-PROC-COUNT
074900                OR DUP-EXACT-FOUND.
075000     IF DUP-EXACT-FOUND
075100         MOVE "FAILED " TO WS-VAL-STATUS (5)
075200         MOVE "SAME VENDOR AND INVOICE NUMBER ALREADY SEEN"
075300             TO WS-VAL-MESSAGE (5)
075400         PERFORM ADD-EXCEPTION-CODE-DUPLICATE
075500     ELSE
075600         IF DUP-POTENTIAL-FOUND
075700             MOVE "WARNING" TO WS-VAL-STATUS (5)
075800             MOVE "SAME VENDOR AND AMOUNT - POSSIBLE DUPLICATE"
075900                 TO WS-VAL-MESSAGE (5)
076000         ELSE
076100             MOVE "PASSED " TO WS-VAL-STATUS (5)
076200             MOVE "NO DUPLICATE FOUND THIS RUN"
076300                 TO WS-VAL-MESSAGE (5).
076400
076500 ADD-EXCEPTION-CODE-DUPLICATE.
076600     IF WS-EXC-CODE-COUNT < 6
076700         ADD 1 TO WS-EXC-CODE-COUNT
076800         MOVE "DUPLICATE-SUSPECTED"
076900             TO WS-EXC-CODE-ENTRY (WS-EXC-CODE-COUNT).
077000
077100 CHECK-ONE-PROCESSED-ENTRY.
077200     MOVE INV-VENDOR-NAME TO WS-NAME-A.
077300     INSPECT WS-NAME-A CONVERTING WS-LOWER-ALPHA
077400         TO WS-UPPER-ALPHA.
077500     MOVE TBL-PROC-VENDOR-NAME (PROC-IDX) TO WS-NAME-B.
077600     INSPECT WS-NAME-B CONVERTING WS-LOWER-ALPHA
077700         TO WS-UPPER-ALPHA.
077800     IF WS-NAME-A = WS-NAME-B
077900         IF INV-INVOICE-NUMBER = TBL-PROC-INV-NUMBER (PROC-IDX)
078000             MOVE "Y" TO WS-DUP-EXACT-SW
078100         ELSE
078200             COMPUTE WS-AMOUNT-DIFF =
078300                 INV-TOTAL-AMOUNT -
078400                 TBL-PROC-TOTAL-AMOUNT (PROC-IDX)
078500             IF WS-AMOUNT-DIFF < ZERO
078600                 COMPUTE WS-AMOUNT-DIFF = ZERO - WS-AMOUNT-DIFF.
078700             IF WS-AMOUNT-DIFF <= WS-DUP-AMOUNT-WINDOW
078800                 MOVE "Y" TO WS-DUP-POTENTIAL-SW.
078900
079000*--------------------------------------------
079100* RULE 6 - PO MATCHING
079200*--------------------------------------------
079300 RULE-6-PO-MATCHING.                                              AP0151  
079400     MOVE "PO-MATCH"         TO WS-VAL-RULE-NAME (6).
079500     MOVE "N" TO WS-PO-MATCH-FOUND-SW.
079600     IF INV-PO-NUMBER NOT = SPACE AND TBL-PO-COUNT > 0
079700         PERFORM PO-SEARCH-BY-NUMBER
079800             VARYING PO-IDX FROM 1 BY 1
079900             UNTIL PO-IDX > TBL-PO-COUNT
080000                OR PO-MATCH-WAS-FOUND.
080100     IF NOT PO-MATCH-WAS-FOUND AND TBL-PO-COUNT > 0
080200         PERFORM PO-SEARCH-BY-VENDOR-AMOUNT
080300             VARYING PO-IDX FROM 1 BY 1
080400             UNTIL PO-IDX > TBL-PO-COUNT
080500                OR PO-MATCH-WAS-FOUND.
080600     IF PO-MATCH-WAS-FOUND
080700         PERFORM PO-SET-AMOUNT-MATCH-FLAG
080800         IF PO-AMOUNT-DOES-MATCH
080900             MOVE "PASSED "  TO WS-VAL-STATUS (6)
081000             MOVE "PO MATCHED, AMOUNT WITHIN TOLERANCE"
081100                 TO WS-VAL-MESSAGE (6)
081200         ELSE
081300             MOVE "WARNING" TO WS-VAL-STATUS (6)
081400             MOVE "PO MATCHED, AMOUNT VARIANCE NOTED"
081500                 TO WS-VAL-MESSAGE (6)
081600     ELSE
081700         IF INV-PO-NUMBER NOT = SPACE
081800             MOVE "FAILED " TO WS-VAL-STATUS (6)
081900             MOVE "PO NOT FOUND"
082000                 TO WS-VAL-MESSAGE (6)
082100             PERFORM ADD-EXCEPTION-CODE-MISSING-PO
082200         ELSE
082300             MOVE "WARNING" TO WS-VAL-STATUS (6)
082400             MOVE "NO PO REFERENCE - MANUAL VERIFICATION"
082500                 TO WS-VAL-MESSAGE (6).
082600
082700 ADD-EXCEPTION-CODE-MISSING-PO.
082800     IF WS-EXC-CODE-COUNT < 6
082900         ADD 1 TO WS-EXC-CODE-COUNT
083000         MOVE "MISSING-PO"
083100             TO WS-EXC-CODE-ENTRY (WS-EXC-CODE-COUNT).
083200
083300 PO-SEARCH-BY-NUMBER.
083400     MOVE INV-PO-NUMBER TO WS-NAME-A.
083500     INSPECT WS-NAME-A CONVERTING WS-LOWER-ALPHA
083600         TO WS-UPPER-ALPHA.
083700     MOVE TBL-PO-NUMBER (PO-IDX) TO WS-NAME-B.
083800     INSPECT WS-NAME-B CONVERTING WS-LOWER-ALPHA
083900         TO WS-UPPER-ALPHA.
084000     IF WS-NAME-A (1:12) = WS-NAME-B (1:12)
084100         MOVE "Y" TO WS-PO-MATCH-FOUND-SW.
084200
084300 PO-SEARCH-BY-VENDOR-AMOUNT.
084400     MOVE INV-VENDOR-NAME TO WS-NAME-A.
084500     INSPECT WS-NAME-A CONVERTING WS-LOWER-ALPHA
084600         TO WS-UPPER-ALPHA.
084700     MOVE TBL-PO-VENDOR-NAME (PO-IDX) TO WS-NAME-B.
084800     INSPECT WS-NAME-B CONVERTING WS-LOWER-ALPHA
084900         TO WS-UPPER-ALPHA.
085000     PERFORM CHECK-NAME-CROSS-MATCH THRU
085100         CHECK-NAME-CROSS-MATCH-EXIT.
085200     IF NAMES-CROSS-MATCH
085300         COMPUTE WS-TOLERANCE-AMT ROUNDED =
085400             TBL-PO-TOTAL-AMOUNT (PO-IDX) *
085500             WS-AMOUNT-TOLERANCE-PCT
085600         COMPUTE WS-AMOUNT-DIFF =
085700             TBL-PO-TOTAL-AMOUNT (PO-IDX) - INV-TOTAL-AMOUNT
085800         IF WS-AMOUNT-DIFF < ZERO
085900             COMPUTE WS-AMOUNT-DIFF = ZERO - WS-AMOUNT-DIFF.
086000         IF WS-AMOUNT-DIFF <= WS-TOLERANCE-AMT
086100             MOVE "Y" TO WS-PO-MATCH-FOUND-SW.
086200
086300 PO-SET-AMOUNT-MATCH-FLAG.
086400     MOVE "N" TO WS-PO-AMOUNT-MATCH-SW.
086500     COMPUTE WS-TOLERANCE-AMT ROUNDED =
086600         TBL-PO-TOTAL-AMOUNT (PO-IDX) * WS-AMOUNT-TOLERANCE-PCT.
086700     COMPUTE WS-AMOUNT-DIFF =
086800         TBL-PO-TOTAL-AMOUNT (PO-IDX) - INV-TOTAL-AMOUNT.
086900     IF WS-AMOUNT-DIFF < ZERO
087000         COMPUTE WS-AMOUNT-DIFF = ZERO - WS-AMOUNT-DIFF.
087100     IF WS-AMOUNT-DIFF <= WS-TOLERANCE-AMT
087200         MOVE "Y" TO WS-PO-AMOUNT-MATCH-SW.
087300
087400*--------------------------------------------
087500* OVERALL STATUS - FAILED IF ANY RULE FAILED,
087600* ELSE WARNING IF ANY RULE WARNED, ELSE PASSED.
087700*--------------------------------------------
087800 SET-OVERALL-VALIDATION-STATUS.
087900     MOVE "N" TO WS-ANY-FAILED-SW.
088000     MOVE "N" TO WS-ANY-WARNING-SW.
088100     PERFORM CHECK-ONE-RULE-STATUS
088200         VARYING VAL-IDX FROM 1 BY 1
088300         UNTIL VAL-IDX > WS-VAL-COUNT.
088400     IF SOME-RULE-FAILED
088500         MOVE "FAILED " TO WS-VALIDATION-OVERALL
088600     ELSE
088700         IF SOME-RULE-WARNING
088800             MOVE "WARNING" TO WS-VALIDATION-OVERALL
088900         ELSE
089000             MOVE "PASSED " TO WS-VALIDATION-OVERALL.
089100
089200 CHECK-ONE-RULE-STATUS.
089300     IF WS-VAL-STAT-ONLY (VAL-IDX) = "FAILED "
089400         MOVE "Y" TO WS-ANY-FAILED-SW.
089500     IF WS-VAL-STAT-ONLY (VAL-IDX) = "WARNING"
089600         MOVE "Y" TO WS-ANY-WARNING-SW.
089700
089800*==========================================================
089900* U3 - ROUTING ENGINE
090000*==========================================================
090100 ROUTE-THE-INVOICE.
090200     PERFORM CHECK-AUTO-ELIGIBILITY.
090300     PERFORM SET-APPROVAL-LEVEL.
090400     PERFORM SET-SLA-AND-PRIORITY.
090500     PERFORM ASSIGN-THE-APPROVER.
090600     PERFORM BUILD-APPROVAL-REQUEST.
090700 ROUTE-THE-INVOICE-EXIT.
090800     EXIT.
090900
091000 CHECK-AUTO-ELIGIBILITY.
091100     MOVE "N" TO WS-AUTO-ELIGIBLE-SW.
091200     IF INV-TOTAL-AMOUNT <= WS-AUTO-APPROVE-LIMIT
091300        AND WS-VAL-STAT-ONLY (6) = "PASSED "
091400        AND WS-VAL-STAT-ONLY (4) = "PASSED "
091500        AND WS-VALIDATION-OVERALL = "PASSED "
091600         MOVE "Y" TO WS-AUTO-ELIGIBLE-SW.
091700
091800 SET-APPROVAL-LEVEL.                                              AP0289  
091900     IF INV-TOTAL-AMOUNT <= WS-AUTO-APPROVE-LIMIT
092000         MOVE "AUTO-APPROVED" TO WS-APPROVAL-LEVEL
092100     ELSE
092200     IF INV-TOTAL-AMOUNT <= WS-MANAGER-LIMIT
092300         MOVE "MANAGER"       TO WS-APPROVAL-LEVEL
092400     ELSE
092500     IF INV-TOTAL-AMOUNT <= WS-DIRECTOR-LIMIT
092600         MOVE "DIRECTOR"      TO WS-APPROVAL-LEVEL
092700     ELSE
092800         MOVE "EXECUTIVE"     TO WS-APPROVAL-LEVEL.
092900     IF WS-VALIDATION-OVERALL = "FAILED " AND WS-EXC-CODE-COUNT > 0
093000         MOVE "EXCEPTION" TO WS-APPROVAL-LEVEL.
093100
093200*--------------------------------------------
093300* SLA / PRIORITY BY AMOUNT (STRICT GREATER
093400* THAN).  THE EARLY-PAYMENT-DISCOUNT OVERRIDE
093500* DESCRIBED IN THE SPEC HAS NO SUPPLYING FIELD
093600* ON INVOICE-IN IN THIS SHOP'S LAYOUT AND IS
093700* ALWAYS FALSE - NO CODE FOR IT HERE.
093800*--------------------------------------------
093900 SET-SLA-AND-PRIORITY.                                            AP0289  
094000     IF INV-TOTAL-AMOUNT > WS-DIRECTOR-LIMIT
094100         MOVE WS-CRITICAL-SLA-HOURS TO WS-SLA-HOURS
094200         MOVE "CRITICAL" TO WS-PRIORITY
094300     ELSE
094400     IF INV-TOTAL-AMOUNT > WS-MANAGER-LIMIT
094500         MOVE WS-HIGH-SLA-HOURS TO WS-SLA-HOURS
094600         MOVE "HIGH"     TO WS-PRIORITY
094700     ELSE
094800     IF INV-TOTAL-AMOUNT > WS-AUTO-APPROVE-LIMIT
094900         MOVE WS-MEDIUM-SLA-HOURS TO WS-SLA-HOURS
095000         MOVE "MEDIUM"   TO WS-PRIORITY
095100     ELSE
095200         MOVE WS-NORMAL-SLA-HOURS TO WS-SLA-HOURS
095300         MOVE "NORMAL"   TO WS-PRIORITY.
095400
095500*--------------------------------------------
095600* APPROVER ASSIGNMENT BY LEVEL - BACKUP
095700* APPROVER (DIRECTOR) AND 24-HOUR ESCALATION
095800* FOR THE MANAGER LEVEL ARE NOT CARRIED ON THE
095900* INVOICE-OUT RECORD, SEE RECORD LAYOUT.
096000*--------------------------------------------
096100 ASSIGN-THE-APPROVER.
096200     IF WS-APPROVAL-LEVEL = "AUTO-APPROVED"
096300         MOVE "SYSTEM" TO WS-APPROVER-ID
096400         MOVE "AUTOMATED APPROVAL" TO WS-APPROVER-NAME
096500     ELSE
096600     IF WS-APPROVAL-LEVEL = "MANAGER"
096700         MOVE "MGR001" TO WS-APPROVER-ID
096800         MOVE "JOHN SMITH" TO WS-APPROVER-NAME
096900     ELSE
097000     IF WS-APPROVAL-LEVEL = "DIRECTOR"
097100         MOVE "DIR001" TO WS-APPROVER-ID
097200         MOVE "SARAH JOHNSON" TO WS-APPROVER-NAME
097300     ELSE
097400     IF WS-APPROVAL-LEVEL = "EXECUTIVE"
097500         MOVE "EXEC001" TO WS-APPROVER-ID
097600         MOVE "MICHAEL CHEN" TO WS-APPROVER-NAME
097700     ELSE
097800         MOVE "MGR001" TO WS-APPROVER-ID
097900         MOVE "JOHN SMITH" TO WS-APPROVER-NAME.
098000
098100*--------------------------------------------
098200* APPROVAL REQUEST - REQUEST ID IS "APR-" PLUS
098300* THE INVOICE ID PLUS A 6-DIGIT SEQUENCE TAKEN
098400* FROM THE CONTROL RECORD AND ADVANCED HERE.
098500*--------------------------------------------
098600 BUILD-APPROVAL-REQUEST.                                          AP0524  
098700     ADD 1 TO WS-NEXT-SEQUENCE.
098800     MOVE INV-ID           TO WS-APR-ID-INV.
098900     MOVE WS-NEXT-SEQUENCE TO WS-APR-ID-SEQ.
099000     MOVE WS-APR-ID-BUILD  TO APR-REQUEST-ID.
099100     MOVE INV-INVOICE-NUMBER TO APR-INVOICE-NUMBER.
099200     MOVE INV-VENDOR-NAME    TO APR-VENDOR-NAME.
099300     MOVE WS-APPROVAL-LEVEL  TO APR-LEVEL.
099400     MOVE WS-APPROVER-NAME   TO APR-ASSIGNED-TO.
099500     MOVE INV-TOTAL-AMOUNT   TO APR-AMOUNT.
099600     MOVE WS-PRIORITY        TO APR-PRIORITY.
099700     MOVE WS-SLA-HOURS       TO APR-SLA-HOURS.
099800     IF WS-APPROVAL-LEVEL = "AUTO-APPROVED"
099900         MOVE "APPROVED"        TO APR-STATUS
100000     ELSE
100100         MOVE "PENDING-APPROVAL" TO APR-STATUS.
100200
100300*==========================================================
100400* FINAL STATUS, MASTER WRITE, METRICS, REGISTRATION
100500*==========================================================
100600 SET-FINAL-STATUS.
100700     IF WS-APPROVAL-LEVEL = "EXCEPTION"
100800         MOVE "EXCEPTION" TO WS-FINAL-STATUS
100900     ELSE
101000     IF WS-APPROVAL-LEVEL = "AUTO-APPROVED"
101100         MOVE "APPROVED" TO WS-FINAL-STATUS
101200     ELSE
101300         MOVE "PENDING-APPROVAL" TO WS-FINAL-STATUS.
101400
101500 BUILD-INVOICE-OUT-RECORD.
101600     MOVE INV-ID              TO OUT-INV-ID.
101700     MOVE INV-VENDOR-NAME     TO OUT-VENDOR-NAME.
101800     MOVE INV-INVOICE-NUMBER  TO OUT-INVOICE-NUMBER.
101900     MOVE INV-TOTAL-AMOUNT    TO OUT-TOTAL-AMOUNT.
102000     MOVE INV-CURRENCY        TO OUT-CURRENCY.
102100     MOVE WS-FINAL-STATUS     TO OUT-STATUS.
102200     MOVE WS-APPROVAL-LEVEL   TO OUT-APPROVAL-LEVEL.
102300     MOVE WS-APPROVER-ID      TO OUT-APPROVER-ID.
102400     MOVE WS-APPROVER-NAME    TO OUT-APPROVER-NAME.
102500     MOVE WS-PRIORITY         TO OUT-PRIORITY.
102600     MOVE WS-SLA-HOURS        TO OUT-SLA-HOURS.
102700     MOVE WS-EXC-CODE-COUNT   TO OUT-EXC-COUNT.
102800     MOVE SPACE TO OUT-EXC-CODES (1) OUT-EXC-CODES (2)
102900                   OUT-EXC-CODES (3) OUT-EXC-CODES (4)
103000                   OUT-EXC-CODES (5) OUT-EXC-CODES (6).
103100     IF WS-EXC-CODE-COUNT > 0
103200         PERFORM MOVE-EXC-CODE-TO-OUT
103300             VARYING WS-EXC-PRINT-SUB FROM 1 BY 1
103400             UNTIL WS-EXC-PRINT-SUB > WS-EXC-CODE-COUNT.
103500
103600 MOVE-EXC-CODE-TO-OUT.
103700     MOVE WS-EXC-CODE-ENTRY (WS-EXC-PRINT-SUB)
103800         TO OUT-EXC-CODES (WS-EXC-PRINT-SUB).
103900
104000 WRITE-INVOICE-OUT-RECORD.
104100     WRITE INVOICE-OUT-RECORD.
104200
104300 REGISTER-PROCESSED-INVOICE.                                      AP0561  
104400     IF TBL-PROC-COUNT < 2000
104500         ADD 1 TO TBL-PROC-COUNT
104600         MOVE INV-VENDOR-NAME TO
104700             TBL-PROC-VENDOR-NAME (TBL-PROC-COUNT)
104800         MOVE INV-INVOICE-NUMBER TO
104900             TBL-PROC-INV-NUMBER (TBL-PROC-COUNT)
105000         MOVE INV-TOTAL-AMOUNT TO
105100             TBL-PROC-TOTAL-AMOUNT (TBL-PROC-COUNT).
105200
105300 ACCUMULATE-METRICS.
105400     ADD INV-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.
105500     IF WS-VALIDATION-OVERALL = "FAILED "
105600         ADD 1 TO WS-TOTAL-FAILED
105700     ELSE
105800         ADD 1 TO WS-TOTAL-SUCCESSFUL.
105900     IF WS-FINAL-STATUS = "EXCEPTION"
106000         ADD 1 TO WS-TOTAL-EXCEPTIONS.
106100     IF WS-APPROVAL-LEVEL = "AUTO-APPROVED"
106200         ADD 1 TO WS-TOTAL-AUTO-APPROVED.
106300     IF WS-FINAL-STATUS = "PENDING-APPROVAL"
106400         ADD 1 TO WS-TOTAL-PENDING.
106500
106600*==========================================================
106700* PROCESSING SUMMARY REPORT
106800*==========================================================
106900 PRINT-DETAIL-AND-EXCEPTIONS.
107000     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
107100         PERFORM START-NEXT-PAGE.
107200     MOVE SPACE TO RPT-DETAIL-LINE.
107300     MOVE INV-ID TO RPT-DET-INV-ID.
107400     MOVE INV-VENDOR-NAME (1:22) TO RPT-DET-VENDOR.
107500     MOVE INV-INVOICE-NUMBER TO RPT-DET-INVOICE-NO.
107600     MOVE INV-TOTAL-AMOUNT TO RPT-DET-AMOUNT.
107700     MOVE WS-APPROVAL-LEVEL TO RPT-DET-LEVEL.
107800     MOVE WS-PRIORITY TO RPT-DET-PRIORITY.
107900     MOVE WS-FINAL-STATUS TO RPT-DET-STATUS.
108000     MOVE WS-EXC-CODE-COUNT TO RPT-DET-EXC-COUNT.
108100     MOVE RPT-DETAIL-LINE TO REPORT-RECORD.
108200     PERFORM WRITE-TO-REPORT.
108300     IF WS-EXC-CODE-COUNT > 0
108400         PERFORM PRINT-ONE-EXCEPTION-LINE
108500             VARYING WS-EXC-PRINT-SUB FROM 1 BY 1
108600             UNTIL WS-EXC-PRINT-SUB > WS-EXC-CODE-COUNT.
108700
108800 PRINT-ONE-EXCEPTION-LINE.
108900     IF WS-LINE-COUNT > WS-MAXIMUM-LINES
109000         PERFORM START-NEXT-PAGE.
109100     MOVE WS-EXC-CODE-ENTRY (WS-EXC-PRINT-SUB)
109200         TO WS-CURRENT-EXC-CODE.
109300     PERFORM LOOKUP-EXCEPTION-ROUTE.
109400     MOVE SPACE TO RPT-EXCEPTION-LINE.
109500     MOVE WS-CURRENT-EXC-CODE TO RPT-EXC-CODE.
109600     MOVE WS-LOOKUP-TEAM      TO RPT-EXC-TEAM.
109700     MOVE WS-LOOKUP-SLA       TO RPT-EXC-SLA.
109800     MOVE WS-LOOKUP-ACTION    TO RPT-EXC-ACTION.
109900     MOVE RPT-EXCEPTION-LINE TO REPORT-RECORD.
110000     PERFORM WRITE-TO-REPORT.
110100
110200 PRINT-SUMMARY-REPORT.                                            AP0460  
110300     PERFORM WRITE-BLANK-REPORT-LINE.
110400     IF WS-TOTAL-PROCESSED > 0
110500         COMPUTE WS-SUCCESS-RATE ROUNDED =
110600             (WS-TOTAL-SUCCESSFUL / WS-TOTAL-PROCESSED) * 100
110700         COMPUTE WS-RATE-NUMERATOR =
110800             WS-TOTAL-AUTO-APPROVED + WS-TOTAL-SUCCESSFUL
110900                 - WS-TOTAL-PENDING
111000         IF WS-RATE-NUMERATOR < 0
111100             MOVE 0 TO WS-RATE-NUMERATOR
111200         END-IF
111300         COMPUTE WS-AUTOMATION-RATE ROUNDED =
111400             (WS-RATE-NUMERATOR / WS-TOTAL-PROCESSED) * 100
111500     ELSE
111600         MOVE ZERO TO WS-SUCCESS-RATE
111700         MOVE ZERO TO WS-AUTOMATION-RATE.
111800
111900     MOVE SPACE TO RPT-TOTAL-LINE-1.
112000     MOVE WS-TOTAL-PROCESSED TO RPT-TOT-PROCESSED.
112100     MOVE RPT-TOTAL-LINE-1 TO REPORT-RECORD.
112200     PERFORM WRITE-TO-REPORT.
112300
112400     MOVE SPACE TO RPT-TOTAL-LINE-2.
112500     MOVE WS-TOTAL-SUCCESSFUL TO RPT-TOT-SUCCESS.
112600     MOVE WS-TOTAL-FAILED     TO RPT-TOT-FAILED.
112700     MOVE WS-SUCCESS-RATE     TO RPT-TOT-SUCC-RATE.
112800     MOVE RPT-TOTAL-LINE-2 TO REPORT-RECORD.
112900     PERFORM WRITE-TO-REPORT.
113000
113100     MOVE SPACE TO RPT-TOTAL-LINE-3.
113200     MOVE WS-TOTAL-AUTO-APPROVED TO RPT-TOT-AUTO.
113300     MOVE RPT-TOTAL-LINE-3 TO REPORT-RECORD.
113400     PERFORM WRITE-TO-REPORT.
113500
113600     MOVE SPACE TO RPT-TOTAL-LINE-4.
113700     MOVE WS-TOTAL-PENDING TO RPT-TOT-PENDING.
113800     MOVE RPT-TOTAL-LINE-4 TO REPORT-RECORD.
113900     PERFORM WRITE-TO-REPORT.
114000
114100     MOVE SPACE TO RPT-TOTAL-LINE-5.
114200     MOVE WS-TOTAL-EXCEPTIONS TO RPT-TOT-EXCEPTIONS.
114300     MOVE RPT-TOTAL-LINE-5 TO REPORT-RECORD.
114400     PERFORM WRITE-TO-REPORT.
114500
114600     MOVE SPACE TO RPT-TOTAL-LINE-6.
114700     MOVE WS-GRAND-TOTAL-AMOUNT TO RPT-TOT-GRAND-AMT.
114800     MOVE RPT-TOTAL-LINE-6 TO REPORT-RECORD.
114900     PERFORM WRITE-TO-REPORT.
115000
115100     MOVE SPACE TO RPT-TOTAL-LINE-7.
115200     MOVE WS-AUTOMATION-RATE TO RPT-TOT-AUTO-RATE.
115300     MOVE RPT-TOTAL-LINE-7 TO REPORT-RECORD.
115400     PERFORM WRITE-TO-REPORT.
115500
115600 WRITE-BLANK-REPORT-LINE.
115700     MOVE RPT-BLANK-LINE TO REPORT-RECORD.
115800     PERFORM WRITE-TO-REPORT.
115900
116000 WRITE-TO-REPORT.
116100     WRITE REPORT-RECORD.
116200     ADD 1 TO WS-LINE-COUNT.
116300
116400 START-NEXT-PAGE.
116500     PERFORM START-NEW-PAGE.
116600
116700 START-NEW-PAGE.
116800     ADD 1 TO WS-PAGE-NUMBER.
116900     MOVE ZERO TO WS-LINE-COUNT.
117000     MOVE WS-RUN-DATE TO RPT-TITLE-RUN-DATE.
117100     MOVE WS-PAGE-NUMBER TO RPT-TITLE-PAGE-NO.
117200     MOVE RPT-TITLE-LINE TO REPORT-RECORD.
117300     PERFORM WRITE-TO-REPORT.
117400     PERFORM WRITE-BLANK-REPORT-LINE.
117500     MOVE RPT-COLUMN-LINE TO REPORT-RECORD.
117600     PERFORM WRITE-TO-REPORT.
117700     PERFORM WRITE-BLANK-REPORT-LINE.
