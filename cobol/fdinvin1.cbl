000100*--------------------------------------------------------
000200* FDINVIN1 - INVOICE EXTRACT INPUT RECORD
000300*
000400* ONE RECORD PER INVOICE HANDED OFF BY THE UPSTREAM
000500* EXTRACTION STEP (OCR/KEY-ENTRY - NOT THIS SYSTEM).
000600* SPACES/ZEROES IN A FIELD MEAN "NOT SUPPLIED".
000700*--------------------------------------------------------
000800 FD  INVOICE-IN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  INVOICE-IN-RECORD.
001200     05  INV-ID                   PIC X(8).
001300     05  INV-VENDOR-NAME          PIC X(30).
001400     05  INV-INVOICE-NUMBER       PIC X(15).
001500     05  INV-INVOICE-DATE         PIC 9(8).
001600     05  INV-DUE-DATE             PIC 9(8).
001700     05  INV-PO-NUMBER            PIC X(12).
001800     05  INV-SUBTOTAL             PIC S9(9)V99.
001900     05  INV-TAX-AMOUNT           PIC S9(9)V99.
002000     05  INV-TOTAL-AMOUNT         PIC S9(9)V99.
002100     05  INV-CURRENCY             PIC X(3).
002200     05  INV-PAYMENT-TERMS        PIC X(10).
002300     05  INV-EXTRACT-CONF         PIC 9V99.
002400     05  FILLER                   PIC X(10).
