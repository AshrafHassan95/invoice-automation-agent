000100*--------------------------------------------------------
000200* WSDATE01 - DATE WORK AREA
000300*
000400* HOLDS THE WORKING FIELDS USED BY THE DATE-VALIDATION
000500* RULE IN INVPRC01.  A DATE MOVED INTO WS-DATE-YYYYMMDD
000600* CAN BE BROKEN DOWN INTO YEAR, MONTH AND DAY WITHOUT
000700* UNSTRING LOGIC.  REUSED FOR BOTH THE INVOICE DATE AND
000800* THE RUN DATE, ONE AT A TIME.
000900*--------------------------------------------------------
001000 77  WS-DATE-QUOTIENT           PIC 9(4)   COMP.
001100 77  WS-DATE-REMAINDER          PIC 9(4)   COMP.
001200
001300 77  WS-VALID-DATE-SW           PIC X.
001400     88  DATE-IS-INVALID          VALUE "N".
001500     88  DATE-IS-VALID            VALUE "Y".
001600
001700 01  WS-DATE-WORK-AREA.
001720     05  WS-DATE-YYYYMMDD         PIC 9(8).
001740     05  FILLER                   PIC X(1).
001800 01  WS-DATE-BROKEN-DOWN REDEFINES WS-DATE-WORK-AREA.
001900     05  WS-DATE-YYYY             PIC 9(4).
002000     05  WS-DATE-MM               PIC 9(2).
002100     05  WS-DATE-DD               PIC 9(2).
002150     05  FILLER                   PIC X(1).
