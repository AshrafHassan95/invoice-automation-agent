000100*--------------------------------------------------------
000200* FDVNDFL1 - APPROVED VENDOR REFERENCE RECORD
000300*
000400* ONE APPROVED VENDOR NAME PER RECORD.  LOADED INTO
000500* WS-VENDOR-TABLE (SEE WSREFTB1) AT STARTUP.  FILLER
000600* HELD BACK FOR A FUTURE VENDOR-NUMBER CROSS-REFERENCE.
000700*--------------------------------------------------------
000800 FD  VENDOR-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  VENDOR-RECORD.
001200     05  VND-NAME                 PIC X(30).
001300     05  FILLER                   PIC X(5).
