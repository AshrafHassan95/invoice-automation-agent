000100*--------------------------------------------------------
000200* WSAPRREQ - APPROVAL REQUEST / EXCEPTION ROUTE WORK AREA
000300*
000400* WS-APPROVAL-REQUEST IS BUILT BY THE ROUTING PARAGRAPHS IN
000500* INVPRC01 FOR THE CURRENT INVOICE.  WS-EXCEPTION-ROUTE-ENTRY
000600* HOLDS THE ROUTE-TO-HANDLER TABLE LOADED ONCE AT START OF
000700* RUN.
000800*--------------------------------------------------------
000900 01  WS-APPROVAL-REQUEST.
001000     05  APR-REQUEST-ID          PIC X(18).
001100     05  APR-INVOICE-NUMBER      PIC X(15).
001200     05  APR-VENDOR-NAME         PIC X(30).
001300     05  APR-AMOUNT              PIC S9(9)V99.
001400     05  APR-LEVEL               PIC X(13).
001500     05  APR-ASSIGNED-TO         PIC X(25).
001600     05  APR-PRIORITY            PIC X(8).
001700     05  APR-SLA-HOURS           PIC 9(3).
001800     05  APR-STATUS              PIC X(16).
001900     05  FILLER                  PIC X(9).
002000
002100* COMPOSITE-KEY VIEW - "APR-" LITERAL FOLLOWED BY THE
002200* INVOICE ID AND A 6-DIGIT SEQUENCE NUMBER TAKEN FROM
002300* THE RUN CONTROL RECORD.  SEE RULE ON APPROVAL-REQUEST
002400* NUMBERING.
002500 01  WS-APR-ID-BUILD.
002600     05  WS-APR-ID-LITERAL       PIC X(4) VALUE "APR-".
002700     05  WS-APR-ID-INV           PIC X(8).
002800     05  WS-APR-ID-SEQ           PIC 9(6).
002850     05  FILLER                  PIC X(1).
002900
003000 01  WS-EXCEPTION-ROUTE-AREA.
003100     05  TBL-ROUTE-COUNT         PIC 9(1) COMP.
003200     05  WS-ROUTE-ENTRY          OCCURS 6 TIMES
003300                                  INDEXED BY ROUTE-IDX.
003400         10  TBL-ROUTE-EXC-CODE   PIC X(20).
003500         10  TBL-ROUTE-HANDLER    PIC X(20).
003600         10  TBL-ROUTE-TEAM-NAME  PIC X(20).
003700         10  TBL-ROUTE-SLA-HOURS  PIC 9(2).
003800         10  TBL-ROUTE-ACTION     PIC X(60).
003900         10  FILLER               PIC X(2).
004000
004100* HANDLER-ONLY VIEW - USED WHEN THE ROUTE HAS ALREADY
004200* BEEN MATCHED ON EXCEPTION CODE AND ONLY THE HANDLER
004300* NAME IS NEEDED FOR THE APPROVER-ID MOVE.
004400 01  WS-ROUTE-HANDLER-VIEW REDEFINES WS-EXCEPTION-ROUTE-AREA.
004500     05  FILLER                  PIC 9(1) COMP.
004600     05  WS-ROUTE-HDLR-ENTRY     OCCURS 6 TIMES.
004700         10  FILLER               PIC X(20).
004800         10  WS-ROUTE-HDLR-ONLY   PIC X(20).
004900         10  FILLER               PIC X(82).
