000100*--------------------------------------------------------
000200* FDCNTRL1 - INVOICE RUN CONTROL RECORD
000300*
000400* ONE RECORD, KEY ALWAYS 1.  HOLDS THE RUN DATE (A
000500* BATCH PARAMETER, NOT THE WALL CLOCK - SEE DATE-
000600* VALIDATION RULE) AND THE NEXT APPROVAL-REQUEST
000700* SEQUENCE NUMBER.
000800*--------------------------------------------------------
000900 FD  CONTROL-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  CONTROL-RECORD.
001300     05  CTL-KEY                  PIC 9(1).
001400     05  CTL-RUN-DATE             PIC 9(8).
001500     05  CTL-NEXT-SEQUENCE        PIC 9(6).
001600     05  FILLER                   PIC X(5).
