000100     SELECT REPORT-FILE
000200         ASSIGN TO RPTOUT
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-RPT-STATUS.
