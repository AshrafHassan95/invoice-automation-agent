000100     SELECT PO-FILE
000200         ASSIGN TO POFILE
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-PO-STATUS.
