000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VNDBLD01.
000300 AUTHOR.        R NAKAMURA.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - CENTRAL OFFICE.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      AP SYSTEMS - PROGRAMMER ACCESS ONLY.
000800*--------------------------------------------------------
000900* VNDBLD01 - BUILD THE APPROVED-VENDOR REFERENCE FILE
001000*
001100* SEEDS VENDFILE WITH THE SHOP'S CURRENT LIST OF
001200* APPROVED VENDORS.  INVPRC01 LOADS THIS FILE INTO A
001300* TABLE AT THE START OF EVERY RUN AND SEARCHES IT FOR
001400* THE VENDOR-VERIFICATION EDIT - SEE RULE 4.
001500*
001600* CHANGE LOG
001700*   03/14/87  RAN  INITIAL WRITE - REQ AP-0119
001800*   09/02/87  RAN  ADDED OFFICE SOLUTIONS LTD - REQ AP-0143
001900*   05/19/90  DLW  ADDED GLOBAL SERVICES CO - REQ AP-0288
002000*   01/14/91  DLW  ADDED INDUSTRIAL PARTS SUPPLIER - REQ AP-0312
002100*   06/30/93  DLW  CLEANED UP COMMENTS, NO LOGIC CHANGE
002200*   08/05/98  TJK  Y2K REVIEW - NO DATE FIELDS ON THIS FILE,
002300*                  NO CHANGE REQUIRED - REQ AP-Y2K-08
002400*   07/18/01  MPH  RESEQUENCED VENDOR LIST ALPHABETICALLY -
002500*                  REQ AP-0523
002600*--------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "slvndfl1.cbl".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "fdvndfl1.cbl".
004000
004100 WORKING-STORAGE SECTION.
004200
004300 77  WS-VND-STATUS               PIC XX.
004400 77  WS-VND-BUILD-COUNT          PIC 9(2) COMP VALUE ZERO.
004500
004600*--------------------------------------------
004700* THE SHOP'S APPROVED-VENDOR LIST - SEE SPEC
004800* REFERENCE DATA.  FIVE ENTRIES TODAY.
004900*--------------------------------------------
005000 01  WS-VENDOR-SEED-TABLE.
005100     05  FILLER                  PIC X(30)
005200         VALUE "ACME CORPORATION".
005300     05  FILLER                  PIC X(30)
005400         VALUE "TECHSUPPLY INC".
005500     05  FILLER                  PIC X(30)
005600         VALUE "OFFICE SOLUTIONS LTD".                            AP0143  
005700     05  FILLER                  PIC X(30)
005800         VALUE "GLOBAL SERVICES CO".                              AP0288  
005900     05  FILLER                  PIC X(30)
006000         VALUE "INDUSTRIAL PARTS SUPPLIER".                       AP0312  
006100
006200 01  WS-VENDOR-SEED-VIEW REDEFINES WS-VENDOR-SEED-TABLE.
006300     05  WS-VENDOR-SEED-ENTRY    OCCURS 5 TIMES
006400                                 INDEXED BY SEED-IDX.
006450         10  WS-VENDOR-SEED-NAME  PIC X(29).
006480         10  FILLER               PIC X(1).
006600
006700*--------------------------------------------
006800* TWO-BLOCK VIEW OF THE SEED TABLE - USED ONLY
006900* BY THE STARTUP AUDIT DISPLAY SO THE OPERATOR
007000* CAN EYEBALL THE WHOLE LIST ON TWO SYSOUT
007100* LINES BEFORE THE FILE IS TRUSTED INTO THE
007200* OVERNIGHT RUN.
007300*--------------------------------------------
007400 01  WS-VENDOR-SEED-HALVES REDEFINES WS-VENDOR-SEED-TABLE.
007500     05  WS-SEED-FIRST-BLOCK      PIC X(90).
007600     05  WS-SEED-LAST-BLOCK       PIC X(59).
007650     05  FILLER                   PIC X(1).
007700
007800* RAW-BYTE VIEW - USED FOR THE SEED-TABLE LENGTH
007900* CHECK IN THE STARTUP AUDIT (SEE AP-0143).
008000 01  WS-VENDOR-SEED-RAW-VIEW REDEFINES WS-VENDOR-SEED-TABLE.
008100     05  WS-VENDOR-SEED-RAW       PIC X(149).
008150     05  FILLER                   PIC X(1).
008200
008300 77  WS-MAX-SEED-VENDORS         PIC 9(2) COMP VALUE 5.
008400
008500 PROCEDURE DIVISION.
008600 PROGRAM-BEGIN.
008700     PERFORM OPENING-PROCEDURE.
008800     PERFORM MAIN-PROCESS.
008900     PERFORM CLOSING-PROCEDURE.
009000
009100 PROGRAM-EXIT.
009200     EXIT PROGRAM.
009300
009400 PROGRAM-DONE.
009500     STOP RUN.
009600
009700 OPENING-PROCEDURE.
009800     OPEN OUTPUT VENDOR-FILE.
009900     PERFORM DISPLAY-SEED-AUDIT-LINES.
010000
010100 CLOSING-PROCEDURE.
010200     CLOSE VENDOR-FILE.
010300     DISPLAY "VNDBLD01 - VENDOR RECORDS WRITTEN: "
010400         WS-VND-BUILD-COUNT.
010500
010600*--------------------------------------------
010700* OPERATOR AUDIT - ECHO THE SEED DATA TO SYSOUT
010800* TWO LINES AT A TIME, PLUS THE RAW BYTE COUNT,
010900* SO A BAD RECOMPILE OF THIS SEEDER IS CAUGHT
011000* BEFORE THE FILE FEEDS A RUN.
011100*--------------------------------------------
011200 DISPLAY-SEED-AUDIT-LINES.
011300     DISPLAY "VNDBLD01 - SEED BLOCK 1: " WS-SEED-FIRST-BLOCK.
011400     DISPLAY "VNDBLD01 - SEED BLOCK 2: " WS-SEED-LAST-BLOCK.
011500     DISPLAY "VNDBLD01 - SEED TABLE LEAD BYTES: "
011600         WS-VENDOR-SEED-RAW (1:6).
011700
011800 MAIN-PROCESS.
011900     PERFORM WRITE-ONE-VENDOR
012000         VARYING SEED-IDX FROM 1 BY 1
012100         UNTIL SEED-IDX > WS-MAX-SEED-VENDORS.
012200
012300 WRITE-ONE-VENDOR.
012400     MOVE WS-VENDOR-SEED-NAME (SEED-IDX) TO VND-NAME.
012500     WRITE VENDOR-RECORD.
012600     ADD 1 TO WS-VND-BUILD-COUNT.
