000100     SELECT CONTROL-FILE
000200         ASSIGN TO CNTLFILE
000300         ORGANIZATION IS INDEXED
000400         ACCESS MODE IS RANDOM
000500         RECORD KEY IS CTL-KEY
000600         FILE STATUS IS WS-CNTRL-STATUS.
