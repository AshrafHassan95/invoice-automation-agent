000100*--------------------------------------------------------
000200* WSCASE01 - CASE-FOLD WORK AREA
000300*
000400* USED WITH INSPECT ... CONVERTING TO FORCE VENDOR-NAME
000500* AND PO CROSS-MATCH COMPARES TO UPPER CASE, SINCE THE
000600* EXTRACTED VENDOR NAME ON AN INCOMING INVOICE RARELY
000700* MATCHES THE CASE ON FILE.
000800*--------------------------------------------------------
000900 77  WS-UPPER-ALPHA             PIC X(26) VALUE
001000     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001100 77  WS-LOWER-ALPHA             PIC X(26) VALUE
001200     "abcdefghijklmnopqrstuvwxyz".
