000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CNTBLD01.
000300 AUTHOR.        R NAKAMURA.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - CENTRAL OFFICE.
000500 DATE-WRITTEN.  03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      AP SYSTEMS - PROGRAMMER ACCESS ONLY.
000800*--------------------------------------------------------
000900* CNTBLD01 - BUILD THE INVOICE RUN CONTROL FILE
001000*
001100* ONE-TIME (OR RE-RUN PER CYCLE) SEEDER.  WRITES A
001200* SINGLE CONTROL RECORD HOLDING THE BATCH RUN DATE AND
001300* THE STARTING APR- APPROVAL REQUEST SEQUENCE NUMBER.
001400* THE RUN DATE IS ALWAYS SUPPLIED AS A BATCH PARAMETER -
001500* THIS SHOP DOES NOT USE THE SYSTEM CLOCK FOR THE
001600* PROCESSING DATE ON AN INVOICE RUN.
001700*
001800* CHANGE LOG
001900*   03/11/87  RAN  INITIAL WRITE - REQ AP-0118
002000*   09/02/87  RAN  ADDED NEXT-SEQUENCE FIELD - REQ AP-0142
002100*   01/14/91  DLW  RESET-AND-REBUILD OPTION - REQ AP-0311
002200*   06/30/93  DLW  CLEANED UP COMMENTS, NO LOGIC CHANGE
002300*   11/02/96  TJK  ADDED SECOND RUN PARAMETER - REQ AP-0459
002400*   08/05/98  TJK  Y2K REVIEW - CTL-RUN-DATE ALREADY 4-DIGIT
002500*                  YEAR, NO CHANGE REQUIRED - REQ AP-Y2K-07
002600*   02/20/99  TJK  Y2K SIGN-OFF TESTING COMPLETE - REQ AP-Y2K-07
002700*   07/18/01  MPH  RUN-DATE NOW ACCEPTED FROM PARM CARD - REQ
002800*                  AP-0522
002900*   04/09/04  MPH  STARTING SEQUENCE NO LONGER HARD ZERO - REQ
003000*                  AP-0560
003100*--------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "slcntrl1.cbl".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "fdcntrl1.cbl".
004500
004600 WORKING-STORAGE SECTION.
004700
004800 77  WS-CNTRL-STATUS             PIC XX.
004900
005000* RUN PARAMETER - CHANGE THESE TWO VALUES BEFORE EACH
005100* INITIAL BUILD (SEE CHANGE LOG 07/18/01).  A REAL RUN
005200* PARM CARD REPLACES THIS VALUE CLAUSE AT THIS SHOP.
005300 01  WS-PARM-AREA.                                                AP0459
005400     05  WS-PARM-RUN-DATE        PIC 9(8) VALUE 20040915.         AP0522
005500     05  WS-PARM-START-SEQUENCE  PIC 9(6) VALUE 000001.
005550     05  FILLER                  PIC X(1).
005600
005700* YEAR/MONTH/DAY BREAKDOWN OF THE PARM RUN DATE - USED
005800* BY THE STARTUP AUDIT DISPLAY SO THE OPERATOR CAN
005900* CONFIRM THE PARM CARD WAS PUNCHED FOR THE RIGHT CYCLE
006000* BEFORE THE CONTROL RECORD IS WRITTEN.
006100 01  WS-PARM-DATE-BROKEN-DOWN REDEFINES WS-PARM-AREA.
006200     05  WS-PARM-YYYY             PIC 9(4).
006300     05  WS-PARM-MM               PIC 9(2).
006400     05  WS-PARM-DD               PIC 9(2).
006500     05  FILLER                   PIC X(6).
006600
006700* RAW-BYTE VIEW OF THE PARM AREA - USED FOR THE
006800* STARTUP AUDIT LENGTH CHECK (SEE AP-0560).
006900 01  WS-PARM-RAW-VIEW REDEFINES WS-PARM-AREA.
007000     05  WS-PARM-RAW              PIC X(14).
007050     05  FILLER                   PIC X(1).
007100
007200* ALPHA VIEW OF THE TWO PARM FIELDS - USED ONLY SO THE
007300* STARTUP AUDIT CAN DISPLAY BOTH VALUES ON ONE SYSOUT
007400* LINE WITHOUT TWO SEPARATE NUMERIC-EDIT MOVES.
007500 01  WS-PARM-ALPHA-VIEW REDEFINES WS-PARM-AREA.
007600     05  WS-PARM-DATE-ALPHA       PIC X(8).
007700     05  WS-PARM-SEQ-ALPHA        PIC X(6).
007750     05  FILLER                   PIC X(1).
007800
007900 PROCEDURE DIVISION.
008000 PROGRAM-BEGIN.
008100     PERFORM OPENING-PROCEDURE.
008200     PERFORM MAIN-PROCESS.
008300     PERFORM CLOSING-PROCEDURE.
008400
008500 PROGRAM-EXIT.
008600     EXIT PROGRAM.
008700
008800 PROGRAM-DONE.
008900     STOP RUN.
009000
009100 OPENING-PROCEDURE.
009200     OPEN OUTPUT CONTROL-FILE.
009300     PERFORM DISPLAY-PARM-AUDIT-LINES.
009400
009500*--------------------------------------------
009600* OPERATOR AUDIT - ECHO THE PARM CARD VALUES TO
009700* SYSOUT BEFORE THE CONTROL RECORD IS WRITTEN SO
009800* A STALE OR MISTYPED PARM IS CAUGHT BEFORE THE
009900* OVERNIGHT RUN STARTS AGAINST IT.
010000*--------------------------------------------
010100 DISPLAY-PARM-AUDIT-LINES.
010200     DISPLAY "CNTBLD01 - PARM RUN DATE YEAR : " WS-PARM-YYYY.
010300     DISPLAY "CNTBLD01 - PARM RUN DATE MONTH: " WS-PARM-MM.
010400     DISPLAY "CNTBLD01 - PARM RUN DATE DAY  : " WS-PARM-DD.
010500     DISPLAY "CNTBLD01 - PARM DATE/SEQ      : "
010600         WS-PARM-DATE-ALPHA "/" WS-PARM-SEQ-ALPHA.
010700     DISPLAY "CNTBLD01 - PARM RAW BYTES     : " WS-PARM-RAW.
010800
010900 CLOSING-PROCEDURE.
011000     CLOSE CONTROL-FILE.
011100
011200 MAIN-PROCESS.
011300     PERFORM BUILD-CONTROL-RECORD.
011400     PERFORM WRITE-CONTROL-RECORD.
011500
011600*--------------------------------------------
011700* ONLY ONE RECORD EVER EXISTS ON THIS FILE -
011800* KEY IS ALWAYS 1.
011900*--------------------------------------------
012000 BUILD-CONTROL-RECORD.
012100     MOVE 1                   TO CTL-KEY.
012200     MOVE WS-PARM-RUN-DATE     TO CTL-RUN-DATE.
012300     MOVE WS-PARM-START-SEQUENCE TO CTL-NEXT-SEQUENCE.
012400
012500 WRITE-CONTROL-RECORD.
012600     WRITE CONTROL-RECORD
012700         INVALID KEY
012800             DISPLAY "CNTBLD01 - CONTROL RECORD WRITE FAILED"
012900             DISPLAY "FILE STATUS " WS-CNTRL-STATUS.
