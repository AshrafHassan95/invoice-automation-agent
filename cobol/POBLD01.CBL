000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    POBLD01.
000300 AUTHOR.        R NAKAMURA.
000400 INSTALLATION.  ACCOUNTS PAYABLE SYSTEMS - CENTRAL OFFICE.
000500 DATE-WRITTEN.  03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      AP SYSTEMS - PROGRAMMER ACCESS ONLY.
000800*--------------------------------------------------------
000900* POBLD01 - BUILD THE PURCHASE ORDER REFERENCE FILE
001000*
001100* SEEDS POFILE WITH THE SHOP'S OPEN PURCHASE ORDERS.
001200* INVPRC01 LOADS THIS FILE INTO A TABLE AT THE START OF
001300* EVERY RUN AND SEARCHES IT FOR THE PO-MATCHING EDIT -
001400* SEE RULE 6.  IN PRODUCTION THIS FILE IS MAINTAINED BY
001500* THE PURCHASING SYSTEM EXTRACT - THIS PROGRAM IS USED
001600* ONLY TO SEED A NEW TEST CYCLE.
001700*
001800* CHANGE LOG
001900*   03/14/87  RAN  INITIAL WRITE - REQ AP-0120
002000*   09/02/87  RAN  ADDED SECOND AND THIRD PO - REQ AP-0144
002100*   06/30/93  DLW  CLEANED UP COMMENTS, NO LOGIC CHANGE
002200*   08/05/98  TJK  Y2K REVIEW - PO-CREATED-DATE ALREADY
002300*                  4-DIGIT YEAR, NO CHANGE REQUIRED -
002400*                  REQ AP-Y2K-09
002500*--------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "slpofil1.cbl".
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800     COPY "fdpofil1.cbl".
003900
004000 WORKING-STORAGE SECTION.
004100
004200 77  WS-PO-STATUS                PIC XX.
004300 77  WS-PO-BUILD-COUNT           PIC 9(2) COMP VALUE ZERO.
004400
004500*--------------------------------------------
004600* THE SHOP'S SAMPLE OPEN PURCHASE ORDERS - SEE
004700* SPEC REFERENCE DATA.  THREE ENTRIES TODAY.
004800*--------------------------------------------
004900 01  WS-PO-SEED-TABLE.
005000     05  FILLER                  PIC X(12) VALUE "PO-2024-001".
005100     05  FILLER                  PIC X(30)
005200         VALUE "ACME CORPORATION".
005300     05  FILLER                  PIC S9(9)V99 VALUE 4500.00.
005400     05  FILLER                  PIC X(3)  VALUE "USD".
005500     05  FILLER                  PIC X(6)  VALUE "OPEN".
005600     05  FILLER                  PIC 9(8)  VALUE 20240108.
005700
005800     05  FILLER                  PIC X(12) VALUE "PO-2024-002".   AP0144  
005900     05  FILLER                  PIC X(30)
006000         VALUE "TECHSUPPLY INC".
006100     05  FILLER                  PIC S9(9)V99 VALUE 12750.00.
006200     05  FILLER                  PIC X(3)  VALUE "USD".
006300     05  FILLER                  PIC X(6)  VALUE "OPEN".
006400     05  FILLER                  PIC 9(8)  VALUE 20240115.
006500
006600     05  FILLER                  PIC X(12) VALUE "PO-2024-003".   AP0144  
006700     05  FILLER                  PIC X(30)
006800         VALUE "OFFICE SOLUTIONS LTD".
006900     05  FILLER                  PIC S9(9)V99 VALUE 850.00.
007000     05  FILLER                  PIC X(3)  VALUE "USD".
007100     05  FILLER                  PIC X(6)  VALUE "OPEN".
007200     05  FILLER                  PIC 9(8)  VALUE 20240122.
007300
007400 01  WS-PO-SEED-VIEW REDEFINES WS-PO-SEED-TABLE.
007500     05  WS-PO-SEED-ENTRY        OCCURS 3 TIMES
007600                                 INDEXED BY SEED-IDX.
007700         10  WS-SEED-PO-NUMBER    PIC X(12).
007800         10  WS-SEED-PO-VENDOR    PIC X(30).
007900         10  WS-SEED-PO-AMOUNT    PIC S9(9)V99.
008000         10  WS-SEED-PO-CURRENCY  PIC X(3).
008100         10  WS-SEED-PO-STATUS    PIC X(5).
008150         10  FILLER               PIC X(1).
008200         10  WS-SEED-PO-DATE      PIC 9(8).
008300
008400*--------------------------------------------
008500* PO-NUMBER-ONLY VIEW - USED BY THE STARTUP
008600* AUDIT DISPLAY SO THE OPERATOR CAN CONFIRM
008700* THE THREE PO NUMBERS GOING OUT BEFORE THE
008800* FILE FEEDS A RUN.
008900*--------------------------------------------
009000 01  WS-PO-SEED-NUMBERS-VIEW REDEFINES WS-PO-SEED-TABLE.
009100     05  WS-SEED-NUM-ENTRY        OCCURS 3 TIMES.
009200         10  WS-SEED-NUM-ONLY      PIC X(12).
009300         10  FILLER                PIC X(58).
009400
009500* RAW-BYTE VIEW - USED FOR THE SEED-TABLE LENGTH
009600* CHECK IN THE STARTUP AUDIT (SEE AP-0144).
009700 01  WS-PO-SEED-RAW-VIEW REDEFINES WS-PO-SEED-TABLE.
009800     05  WS-PO-SEED-RAW           PIC X(209).
009850     05  FILLER                   PIC X(1).
009900
010000 77  WS-MAX-SEED-POS             PIC 9(2) COMP VALUE 3.
010100
010200 PROCEDURE DIVISION.
010300 PROGRAM-BEGIN.
010400     PERFORM OPENING-PROCEDURE.
010500     PERFORM MAIN-PROCESS.
010600     PERFORM CLOSING-PROCEDURE.
010700
010800 PROGRAM-EXIT.
010900     EXIT PROGRAM.
011000
011100 PROGRAM-DONE.
011200     STOP RUN.
011300
011400 OPENING-PROCEDURE.
011500     OPEN OUTPUT PO-FILE.
011600     PERFORM DISPLAY-SEED-AUDIT-LINES.
011700
011800 CLOSING-PROCEDURE.
011900     CLOSE PO-FILE.
012000     DISPLAY "POBLD01 - PO RECORDS WRITTEN: " WS-PO-BUILD-COUNT.
012100
012200*--------------------------------------------
012300* OPERATOR AUDIT - ECHO THE PO NUMBERS AND THE
012400* RAW SEED-TABLE LEAD BYTES TO SYSOUT SO A BAD
012500* RECOMPILE OF THIS SEEDER IS CAUGHT BEFORE THE
012600* FILE FEEDS A RUN.
012700*--------------------------------------------
012800 DISPLAY-SEED-AUDIT-LINES.
012900     DISPLAY "POBLD01 - PO 1 NUMBER: " WS-SEED-NUM-ONLY (1).
013000     DISPLAY "POBLD01 - PO 2 NUMBER: " WS-SEED-NUM-ONLY (2).
013100     DISPLAY "POBLD01 - PO 3 NUMBER: " WS-SEED-NUM-ONLY (3).
013200     DISPLAY "POBLD01 - SEED TABLE LEAD BYTES: "
013300         WS-PO-SEED-RAW (1:6).
013400
013500 MAIN-PROCESS.
013600     PERFORM WRITE-ONE-PO
013700         VARYING SEED-IDX FROM 1 BY 1
013800         UNTIL SEED-IDX > WS-MAX-SEED-POS.
013900
014000 WRITE-ONE-PO.
014100     MOVE WS-SEED-PO-NUMBER (SEED-IDX)   TO PO-NUMBER.
014200     MOVE WS-SEED-PO-VENDOR (SEED-IDX)   TO PO-VENDOR-NAME.
014300     MOVE WS-SEED-PO-AMOUNT (SEED-IDX)   TO PO-TOTAL-AMOUNT.
014400     MOVE WS-SEED-PO-CURRENCY (SEED-IDX) TO PO-CURRENCY.
014500     MOVE WS-SEED-PO-STATUS (SEED-IDX)   TO PO-STATUS.
014600     MOVE WS-SEED-PO-DATE (SEED-IDX)     TO PO-CREATED-DATE.
014700     WRITE PO-RECORD.
014800     ADD 1 TO WS-PO-BUILD-COUNT.
