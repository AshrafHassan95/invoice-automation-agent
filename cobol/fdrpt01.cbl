000100*--------------------------------------------------------
000200* FDRPT01 - PROCESSING SUMMARY REPORT PRINT FILE
000300*--------------------------------------------------------
000400 FD  REPORT-FILE
000500     LABEL RECORDS ARE OMITTED.
000600
000700 01  REPORT-RECORD.
000750     05  RPT-TEXT                 PIC X(131).
000780     05  FILLER                   PIC X(1).
