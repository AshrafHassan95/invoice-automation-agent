000100*--------------------------------------------------------
000200* WSTHRSH1 - VALIDATION AND ROUTING THRESHOLD CONSTANTS
000300*
000400* IN PRODUCTION THESE COME FROM THE AP PARAMETER SCREEN
000500* (CONTROL-FILE-MAINTENANCE).  THE BATCH CARRIES THEM
000600* HERE AS WORKING-STORAGE CONSTANTS SO A RUN IS
000700* REPEATABLE FROM ONE NIGHT TO THE NEXT.
000800*--------------------------------------------------------
000900 77  WS-AUTO-APPROVE-LIMIT      PIC S9(9)V99 VALUE 5000.00.
001000 77  WS-MANAGER-LIMIT           PIC S9(9)V99 VALUE 25000.00.
001100 77  WS-DIRECTOR-LIMIT          PIC S9(9)V99 VALUE 100000.00.
001200
001300 77  WS-MIN-INVOICE-AMOUNT      PIC S9(9)V99 VALUE 0.01.
001400 77  WS-MAX-INVOICE-AMOUNT      PIC S9(9)V99 VALUE 10000000.00.
001500
001600 77  WS-AMOUNT-TOLERANCE-PCT    PIC V99     VALUE 0.02.
001700 77  WS-DUP-AMOUNT-WINDOW       PIC S9(9)V99 VALUE 0.01.
001800
001900 77  WS-MAX-INVOICE-AGE-DAYS    PIC 9(3)  COMP VALUE 365.
002000 77  WS-CONFIDENCE-FLOOR        PIC 9V99    VALUE 0.60.
002100
002200 77  WS-CRITICAL-SLA-HOURS      PIC 9(3)  COMP VALUE 4.
002300 77  WS-HIGH-SLA-HOURS          PIC 9(3)  COMP VALUE 8.
002400 77  WS-MEDIUM-SLA-HOURS        PIC 9(3)  COMP VALUE 24.
002500 77  WS-NORMAL-SLA-HOURS        PIC 9(3)  COMP VALUE 48.
