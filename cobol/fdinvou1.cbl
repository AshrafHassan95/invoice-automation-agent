000100*--------------------------------------------------------
000200* FDINVOU1 - PROCESSED INVOICE MASTER RECORD
000300*
000400* ONE RECORD PER INVOICE WRITTEN AT THE END OF THE
000500* PIPELINE.  THIS FILE IS THE MASTER OF RECORD FOR THE
000600* RUN - STATISTICS ARE ACCUMULATED AS IT IS WRITTEN, NOT
000700* BY A SEPARATE PASS.
000800*--------------------------------------------------------
000900 FD  INVOICE-OUT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  INVOICE-OUT-RECORD.
001300     05  OUT-INV-ID               PIC X(8).
001400     05  OUT-VENDOR-NAME          PIC X(30).
001500     05  OUT-INVOICE-NUMBER       PIC X(15).
001600     05  OUT-TOTAL-AMOUNT         PIC S9(9)V99.
001700     05  OUT-CURRENCY             PIC X(3).
001800     05  OUT-STATUS               PIC X(16).
001900     05  OUT-APPROVAL-LEVEL       PIC X(13).
002000     05  OUT-APPROVER-ID          PIC X(8).
002100     05  OUT-APPROVER-NAME        PIC X(25).
002200     05  OUT-PRIORITY             PIC X(8).
002300     05  OUT-SLA-HOURS            PIC 9(3).
002400     05  OUT-EXC-COUNT            PIC 9(2).
002500     05  OUT-EXC-CODES            OCCURS 6 TIMES
002600                                  PIC X(20).
002700     05  FILLER                   PIC X(8).
