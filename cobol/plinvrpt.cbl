000100*--------------------------------------------------------
000200* PLINVRPT - PROCESSING SUMMARY REPORT PRINT LINES
000300*--------------------------------------------------------
000400 01  RPT-TITLE-LINE.
000500     05  FILLER              PIC X(34) VALUE SPACE.
000600     05  FILLER              PIC X(34)
000700         VALUE "INVOICE PROCESSING SUMMARY REPORT".
000800     05  FILLER              PIC X(24) VALUE SPACE.
000900     05  FILLER              PIC X(10) VALUE "RUN DATE:".
001000     05  RPT-TITLE-RUN-DATE  PIC Z9/99/9999.
001100     05  FILLER              PIC X(19) VALUE SPACE.
001200     05  FILLER              PIC X(5)  VALUE "PAGE:".
001300     05  RPT-TITLE-PAGE-NO   PIC ZZZ9.
001400
001500 01  RPT-COLUMN-LINE.
001600     05  FILLER              PIC X(8)  VALUE "INV ID".
001700     05  FILLER              PIC X(2)  VALUE SPACE.
001800     05  FILLER              PIC X(22) VALUE "VENDOR NAME".
001900     05  FILLER              PIC X(15) VALUE "INVOICE NO".
002000     05  FILLER              PIC X(2)  VALUE SPACE.
002100     05  FILLER              PIC X(14) VALUE "AMOUNT".
002200     05  FILLER              PIC X(14) VALUE "APPR LEVEL".
002300     05  FILLER              PIC X(9)  VALUE "PRIORITY".
002400     05  FILLER              PIC X(17) VALUE "FINAL STATUS".
002500     05  FILLER              PIC X(9)  VALUE "EXC CNT".
002600
002700 01  RPT-DETAIL-LINE.
002800     05  RPT-DET-INV-ID      PIC X(8).
002900     05  FILLER              PIC X(2)  VALUE SPACE.
003000     05  RPT-DET-VENDOR      PIC X(22).
003100     05  RPT-DET-INVOICE-NO  PIC X(15).
003200     05  FILLER              PIC X(2)  VALUE SPACE.
003300     05  RPT-DET-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.
003400     05  FILLER              PIC X(1)  VALUE SPACE.
003500     05  RPT-DET-LEVEL       PIC X(13).
003600     05  FILLER              PIC X(1)  VALUE SPACE.
003700     05  RPT-DET-PRIORITY    PIC X(8).
003800     05  FILLER              PIC X(1)  VALUE SPACE.
003900     05  RPT-DET-STATUS      PIC X(16).
004000     05  FILLER              PIC X(1)  VALUE SPACE.
004100     05  RPT-DET-EXC-COUNT   PIC Z9.
004200
004300 01  RPT-EXCEPTION-LINE.
004400     05  FILLER              PIC X(10) VALUE SPACE.
004500     05  FILLER              PIC X(6)  VALUE "EXC: ".
004600     05  RPT-EXC-CODE        PIC X(20).
004700     05  FILLER              PIC X(1)  VALUE SPACE.
004800     05  RPT-EXC-TEAM        PIC X(20).
004900     05  FILLER              PIC X(1)  VALUE SPACE.
005000     05  RPT-EXC-SLA         PIC Z9.
005100     05  FILLER              PIC X(3)  VALUE " HR".
005200     05  FILLER              PIC X(1)  VALUE SPACE.
005300     05  RPT-EXC-ACTION      PIC X(60).
005400
005500 01  RPT-BLANK-LINE.
005550     05  FILLER              PIC X(132) VALUE SPACE.
005600
005700 01  RPT-TOTAL-LINE-1.
005800     05  FILLER              PIC X(30)
005900         VALUE "TOTAL INVOICES PROCESSED . . .".
006000     05  RPT-TOT-PROCESSED   PIC ZZZ,ZZ9.
006100
006200 01  RPT-TOTAL-LINE-2.
006300     05  FILLER              PIC X(30)
006400         VALUE "SUCCESSFUL / FAILED . . . . . .".
006500     05  RPT-TOT-SUCCESS     PIC ZZZ,ZZ9.
006600     05  FILLER              PIC X(3)  VALUE " / ".
006700     05  RPT-TOT-FAILED      PIC ZZZ,ZZ9.
006800     05  FILLER              PIC X(3)  VALUE SPACE.
006900     05  FILLER              PIC X(16) VALUE "SUCCESS RATE: ".
007000     05  RPT-TOT-SUCC-RATE   PIC ZZ9.9.
007100     05  FILLER              PIC X(1)  VALUE "%".
007200
007300 01  RPT-TOTAL-LINE-3.
007400     05  FILLER              PIC X(30)
007500         VALUE "AUTO-APPROVED . . . . . . . . .".
007600     05  RPT-TOT-AUTO        PIC ZZZ,ZZ9.
007700
007800 01  RPT-TOTAL-LINE-4.
007900     05  FILLER              PIC X(30)
008000         VALUE "PENDING MANUAL REVIEW . . . . .".
008100     05  RPT-TOT-PENDING     PIC ZZZ,ZZ9.
008200
008300 01  RPT-TOTAL-LINE-5.
008400     05  FILLER              PIC X(30)
008500         VALUE "EXCEPTIONS  . . . . . . . . . .".
008600     05  RPT-TOT-EXCEPTIONS  PIC ZZZ,ZZ9.
008700
008800 01  RPT-TOTAL-LINE-6.
008900     05  FILLER              PIC X(30)
009000         VALUE "GRAND TOTAL INVOICE AMOUNT . .".
009100     05  RPT-TOT-GRAND-AMT   PIC ZZZ,ZZZ,ZZ9.99-.
009200
009300 01  RPT-TOTAL-LINE-7.
009400     05  FILLER              PIC X(30)
009500         VALUE "AUTOMATION RATE . . . . . . . .".
009600     05  RPT-TOT-AUTO-RATE   PIC ZZ9.9.
009700     05  FILLER              PIC X(1)  VALUE "%".
