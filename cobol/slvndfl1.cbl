000100     SELECT VENDOR-FILE
000200         ASSIGN TO VENDFILE
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-VND-STATUS.
