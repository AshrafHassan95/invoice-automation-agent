000100     SELECT INVOICE-OUT-FILE
000200         ASSIGN TO INVOUT
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-INVOUT-STATUS.
