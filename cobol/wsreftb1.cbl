000100*--------------------------------------------------------
000200* WSREFTB1 - REFERENCE TABLES LOADED AT START OF RUN
000300*
000400* PO-TABLE AND VENDOR-TABLE ARE BUILT FROM POFILE AND
000500* VENDFILE BY THE OPENING PROCEDURE OF INVPRC01 AND
000600* SEARCHED (SEARCH ALL IS NOT USED - FILES ARRIVE IN
000700* NO GUARANTEED ORDER) BY THE VALIDATION RULE PARAGRAPHS.
000800*--------------------------------------------------------
000900 01  WS-PO-TABLE-AREA.
001000     05  TBL-PO-COUNT            PIC 9(5) COMP.
001100     05  WS-PO-ENTRY             OCCURS 500 TIMES
001200                                  INDEXED BY PO-IDX.
001300         10  TBL-PO-NUMBER        PIC X(12).
001400         10  TBL-PO-VENDOR-NAME   PIC X(30).
001500         10  TBL-PO-TOTAL-AMOUNT  PIC S9(9)V99.
001600         10  TBL-PO-CURRENCY      PIC X(3).
001700         10  TBL-PO-STATUS        PIC X(6).
001800         10  TBL-PO-CREATED-DATE  PIC 9(8).
001900         10  FILLER               PIC X(1).
002000
002100* ALTERNATE VIEW OF THE PO TABLE - VENDOR NAME ONLY -
002200* USED BY THE PO CROSS-MATCH SEARCH IN RULE-6-PO-MATCHING
002300* WHEN ONLY A NAME COMPARE IS NEEDED AND THE REST OF THE
002400* ENTRY WOULD JUST BE DEAD WEIGHT ON THE SUBSCRIPT WALK.
002500 01  WS-PO-NAME-VIEW REDEFINES WS-PO-TABLE-AREA.
002600     05  FILLER                  PIC 9(5) COMP.
002700     05  WS-PO-NAME-ENTRY        OCCURS 500 TIMES.
002800         10  WS-PO-NAME-ONLY      PIC X(12).
002900         10  WS-PO-NAME-VENDOR    PIC X(30).
003000         10  FILLER               PIC X(12).
003100
003200 01  WS-VENDOR-TABLE-AREA.
003300     05  TBL-VND-COUNT           PIC 9(4) COMP.
003400     05  WS-VND-ENTRY            OCCURS 250 TIMES
003500                                  INDEXED BY VND-IDX.
003600         10  TBL-VND-NAME         PIC X(30).
003700         10  FILLER               PIC X(5).
