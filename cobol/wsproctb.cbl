000100*--------------------------------------------------------
000200* WSPROCTB - PROCESSED-INVOICE HOLD TABLE
000300*
000400* GROWS ONE ENTRY PER INVOICE AS THE RUN PROGRESSES SO
000500* THAT EACH NEW INVOICE CAN BE CHECKED AGAINST EVERY
000600* INVOICE ALREADY SEEN THIS RUN FOR THE DUPLICATE-CHECK
000700* VALIDATION RULE.
000800*--------------------------------------------------------
000900 01  WS-PROCESSED-TABLE-AREA.
001000     05  TBL-PROC-COUNT          PIC 9(4) COMP.
001100     05  WS-PROC-ENTRY           OCCURS 2000 TIMES
001200                                  INDEXED BY PROC-IDX.
001300         10  TBL-PROC-VENDOR-NAME  PIC X(30).
001400         10  TBL-PROC-INV-NUMBER   PIC X(15).
001500         10  TBL-PROC-TOTAL-AMOUNT PIC S9(9)V99.
001600         10  FILLER                PIC X(5).
001700
001800* AMOUNTS-ONLY VIEW - USED WHEN THE DUPLICATE EDIT HAS
001900* ALREADY MATCHED VENDOR AND INVOICE NUMBER AND ONLY
002000* NEEDS THE DOLLAR FIGURE FOR THE TOLERANCE COMPARE.
002100 01  WS-PROC-AMOUNT-VIEW REDEFINES WS-PROCESSED-TABLE-AREA.
002200     05  FILLER                  PIC 9(4) COMP.
002300     05  WS-PROC-AMT-ENTRY       OCCURS 2000 TIMES.
002400         10  FILLER               PIC X(45).
002500         10  WS-PROC-AMT-ONLY     PIC S9(9)V99.
002600         10  FILLER               PIC X(5).
