000100*--------------------------------------------------------
000200* WSVALTBL - VALIDATION RESULT WORK AREA
000300*
000400* BUILT FRESH FOR EACH INVOICE BY THE SIX VALIDATION-RULE
000500* PARAGRAPHS IN INVPRC01.  ONE SLOT PER RULE, ALWAYS SIX,
000600* ALWAYS IN RULE ORDER - RULE-NAME TELLS WHICH.
000700* WS-EXCEPTION-CODE-AREA IS THE SEPARATE LIST OF
000800* EXCEPTION CODES RAISED BY A FAILED RULE, USED BY THE
000900* ROUTING LOGIC AND WRITTEN TO INVOICE-OUT.
001000*--------------------------------------------------------
001100 01  WS-VALIDATION-RESULT-AREA.
001200     05  WS-VAL-COUNT            PIC 9(1) COMP.
001300     05  WS-VAL-ENTRY            OCCURS 6 TIMES
001400                                  INDEXED BY VAL-IDX.
001500         10  WS-VAL-RULE-NAME     PIC X(19).
001550         10  FILLER               PIC X(1).
001600         10  WS-VAL-STATUS        PIC X(7).
001700         10  WS-VAL-MESSAGE       PIC X(60).
001800
001900* STATUS-ONLY VIEW - USED BY THE ROLL-UP-TO-OVERALL-STATUS
002000* LOOP SO THE SUBSCRIPT WALK DOES NOT HAVE TO CARRY THE
002100* FULL MESSAGE TEXT ALONG FOR THE RIDE.
002200 01  WS-VAL-STATUS-VIEW REDEFINES WS-VALIDATION-RESULT-AREA.
002300     05  FILLER                  PIC 9(1) COMP.
002400     05  WS-VAL-STAT-ENTRY       OCCURS 6 TIMES.
002500         10  FILLER               PIC X(20).
002600         10  WS-VAL-STAT-ONLY     PIC X(7).
002700         10  FILLER               PIC X(60).
002800
002900 01  WS-EXCEPTION-CODE-AREA.
003000     05  WS-EXC-CODE-COUNT       PIC 9(1) COMP.
003100     05  WS-EXC-CODE-ENTRY       OCCURS 6 TIMES
003200                                 PIC X(20).
003300     05  FILLER                  PIC X(1).
