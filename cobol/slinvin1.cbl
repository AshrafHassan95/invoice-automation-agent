000100     SELECT INVOICE-IN-FILE
000200         ASSIGN TO INVIN
000300         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WS-INVIN-STATUS.
